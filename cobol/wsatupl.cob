000100*******************************************
000200*                                          *
000300*  Record Definition For Upload History   *
000400*           File                          *
000500*     Appended, searched by ATU-Tgt-Date  *
000600*******************************************
000700*  File size 85 bytes.
000800*
000900* 05/01/26 vbc - Created.
001000* 13/01/26 vbc - Widened Upload-Status to x(10) for
001100*                        "success"/"failed".
001200*
001300       01  AT-Upload-Record.
001400         03  ATU-File-Name          pic x(40).
001500*                                    business date this upload
001600*                                    covers
001700         03  ATU-Target-Date        pic x(10).
001800         03  ATU-Records-Processed  pic 9(6).
001900         03  ATU-Records-Success    pic 9(6).
002000         03  ATU-Records-Failed     pic 9(6).
002100*                                    'success' once batch
002200*                                    completes
002300         03  ATU-Upload-Status      pic x(10).
002400         03  filler                 pic x(7).
002500*

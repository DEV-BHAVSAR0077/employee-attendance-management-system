000100*****************************************************************
000200*                                                               *
000300*          Attendance Master Recalculation Batch                *
000400*                                                               *
000500*****************************************************************
000600*
000700       identification          division.
000800*==============================
000900*
001000       program-id.         atrecalc.
001100*
001200       author.               V B Coen FBCS, FIDM, FIDPM.
001300*                         For Applewood Computers.
001400*
001500       installation.  Applewood Computers, Hatfield, Herts.
001600*
001700       date-written.          14/06/1987.
001800*
001900       date-compiled.
002000*
002100       security.  Copyright (C) 1987-2026, Vincent Bryan Coen.
002200*                         Distributed under the GNU General Public
002300*                         License. See the file COPYING for
002400*                         details.
002500*
002600*    Remarks.  Re-runs the status/flag derivation against
002700*                         every stored Attendance-Master record
002800*                         using whatever is now on Atset - run
002900*                         this after Personnel change the rule
003000*                         settings so the history reflects the new
003100*                         rules.
003200*
003300*                         Stored punch/break times & Working-Hours
003400*                         are left as they are - only Status, the
003500*                         four flags & Break-Duration are
003600*                         rewritten.
003700*
003800*    Called modules.  atrules (function 1 - derive status/flags).
003900*
004000*    Files used.         Atmst - i-o, attendance master. Atset -
004100*                        in, rule settings.
004200*
004300* Changes:
004400* 14/06/87 vbc - 1.0.00 Created - year-end lateness re-run, was a
004500*                        one-off card job, kept for re-use.
004600* 11/01/93 vbc - 1.0.01 Break-window re-check added with maps04.
004700* 19/11/98 mds - 1.0.02 Y2K - no date arithmetic in this one, no
004800*                        change needed, tested & signed off
004900*                        anyway.
005000* 19/01/26 vbc - 1.1.00 Att-2291 Rebuilt for the new Attendance
005100*                        suite, calls atrules instead of inline
005200*                        code.
005300* 28/01/26 vbc - 1.1.01 Att-2306 Now reports a count of records
005400*                        updated, Personnel asked for it after the
005500*                        last settings change.
005600* 11/02/26 vbc - 1.1.02 Att-2321 Dropped the Class/Top-Of-Form
005700*                        Special-Names - carried over from the old
005800*                        maps set-up but never actually used here.
005900*
006000*****************************************************************
006100*
006200       environment             division.
006300*===============================
006400*
006500       input-output            section.
006600       file-control.
006700*
006800          select AT-Master-File
006900              assign to "ATMST"
007000              organization is indexed
007100              access mode is dynamic
007200              record key is ATM-Emp-No ATM-Att-Date
007300              file status is AT-Master-Status.
007400*
007500          select AT-Settings-File
007600              assign to "ATSET"
007700              organization is line sequential
007800              file status is AT-Settings-Status.
007900*
008000       data                    division.
008100*===============================
008200*
008300       file                    section.
008400*
008500       fd  AT-Master-File.
008600          copy "wsatmst.cob".
008700       fd  AT-Settings-File.
008800          copy "wsatset.cob".
008900*
009000       working-storage         section.
009100*-------------------------------
009200*
009300       77  Prog-Name           pic x(17) value "ATRECALC(1.1.02)".
009400*
009500       01  Ws-File-Status.
009600          03  AT-Master-Status    pic xx.
009700          03  AT-Settings-Status  pic xx.
009800          03  filler              pic x(4).
009900*
010000       01  Ws-Counters.
010100          03  Ws-Recs-Read        pic 9(6)  comp.
010200          03  Ws-Recs-Updated     pic 9(6)  comp.
010300          03  Ws-Amount-Display redefines Ws-Recs-Updated
010400                                     pic 9(6).
010500          03  filler              pic x(4).
010600*
010700       01  Ws-Sys-Date8            pic 9(8)  comp.
010800       01  Ws-Sys-Date-Brk redefines Ws-Sys-Date8.
010900          03  Ws-Sys-CCYY         pic 9(4).
011000          03  Ws-Sys-MM           pic 9(2).
011100          03  Ws-Sys-DD           pic 9(2).
011200*
011300       01  Ws-Date-Work           pic x(10)  value spaces.
011400       01  Ws-Date-Brk redefines Ws-Date-Work.
011500          03  Ws-Date-CCYY        pic x(4).
011600          03  Ws-Date-Dash1       pic x.
011700          03  Ws-Date-MM          pic x(2).
011800          03  Ws-Date-Dash2       pic x.
011900          03  Ws-Date-DD          pic x(2).
012000*
012100      copy "atsetdflt.cob".
012200*
012300       01  Ws-Atr-Linkage.
012400          03  Ws-Atr-Function     pic 9.
012500          03  Ws-Atr-Punch-In     pic x(8).
012600          03  Ws-Atr-Punch-Out    pic x(8).
012700          03  Ws-Atr-Break-Start  pic x(8).
012800          03  Ws-Atr-Break-End    pic x(8).
012900          03  Ws-Atr-Hours        pic s9(3)v99  comp-3.
013000          03  Ws-Atr-Hours-Null   pic x.
013100          03  Ws-Atr-Status       pic x(10).
013200          03  Ws-Atr-Break-Dur    pic s9(4)v99  comp-3.
013300          03  Ws-Atr-Flag-Group.
013400              05  Ws-Atr-Is-Late      pic 9.
013500              05  Ws-Atr-Brk-Exceeded pic 9.
013600              05  Ws-Atr-Brk-Window   pic 9.
013700              05  Ws-Atr-Early-Dep    pic 9.
013800          03  Ws-Atr-Flags-Alpha redefines Ws-Atr-Flag-Group
013900                                  pic x(4).
014000          03  Ws-Atr-Hours-Text   pic x(10).
014100          03  filler              pic x(4).
014200*
014300       procedure division.
014400*=====================
014500*
014600       aa000-Main                  section.
014700*************************************
014800*
014900          perform  aa010-Open-Files.
015000          perform  aa015-Get-Run-Date.
015100          perform  aa020-Load-Settings.
015200          perform  aa050-Recalc-Master.
015300          perform  aa900-Report-Totals.
015400          close    AT-Master-File AT-Settings-File.
015500          goback.
015600*
015700       aa000-Exit.  exit section.
015800*
015900       aa015-Get-Run-Date          section.
016000*************************************
016100*  Same idiom as Atload's Zz700 - kept in step with that program
016200*  so
016300*  the two behave the same after the year 9999 wobble Y2K worried
016400*  everyone about back in '98 (there isn't one, but we tested).
016500*
016600          accept   Ws-Sys-Date8 from date yyyymmdd.
016700          move     Ws-Sys-CCYY  to Ws-Date-CCYY.
016800          move     Ws-Sys-MM    to Ws-Date-MM.
016900          move     Ws-Sys-DD    to Ws-Date-DD.
017000          move     "-"          to Ws-Date-Dash1.
017100          move     "-"          to Ws-Date-Dash2.
017200*
017300       aa015-Exit.  exit section.
017400*
017500       aa010-Open-Files            section.
017600*************************************
017700*
017800          open     i-o    AT-Master-File.
017900          if       AT-Master-Status not = "00"
018000                   display "ATRECALC - ATMST OPEN STATUS "
018100                            AT-Master-Status upon console
018200                   goback returning 16.
018300*
018400          open     input  AT-Settings-File.
018500*
018600       aa010-Exit.  exit section.
018700*
018800       aa020-Load-Settings         section.
018900*************************************
019000*
019100          if       AT-Settings-Status = "35"
019200                   go to aa020-Exit.
019300*
019400          perform  aa025-Read-Settings thru aa025-Exit
019500             until AT-Settings-Status = "10".
019600          close    AT-Settings-File.
019700*
019800       aa020-Exit.  exit section.
019900*
020000       aa025-Read-Settings.
020100          read     AT-Settings-File
020200              at end move "10" to AT-Settings-Status
020300              not at end perform aa026-Apply-Setting.
020400       aa025-Exit.  exit.
020500*
020600       aa026-Apply-Setting.
020700          evaluate ATS-Key
020800              when "standard_start_time"
020900                   move ATS-Value(1:5) to WS-Std-Start-Time
021000              when "standard_end_time"
021100                   move ATS-Value(1:5) to WS-Std-End-Time
021200              when "standard_break_start"
021300                   move ATS-Value(1:5) to WS-Std-Brk-Start-Time
021400              when "standard_break_end"
021500                   move ATS-Value(1:5) to WS-Std-Brk-End-Time
021600              when "max_break_duration"
021700                   move ATS-Value(1:3) to WS-Max-Brk-Duration
021800              when "half_day_time"
021900                   move ATS-Value(1:5) to WS-Half-Day-Time
022000              when other
022100                   continue
022200          end-evaluate.
022300       aa026-Exit.  exit.
022400*
022500       aa050-Recalc-Master         section.
022600*************************************
022700*  Full sweep of the master keyed by Emp-No + Att-Date.
022800*
022900          move     low-values to ATM-Emp-No.
023000          move     low-values to ATM-Att-Date.
023100          start    AT-Master-File key is greater than ATM-Emp-No
023200              invalid key move "10" to AT-Master-Status.
023300*
023400          perform  aa055-Recalc-One thru aa055-Exit
023500             until AT-Master-Status = "10".
023600*
023700       aa050-Exit.  exit section.
023800*
023900       aa055-Recalc-One.
024000          read     AT-Master-File next record
024100              at end move "10" to AT-Master-Status
024200              not at end perform aa056-Rederive-Record.
024300       aa055-Exit.  exit.
024400*
024500       aa056-Rederive-Record.
024600          add      1 to Ws-Recs-Read.
024700          move     1                to Ws-Atr-Function.
024800          move     ATM-Punch-In     to Ws-Atr-Punch-In.
024900          move     ATM-Punch-Out    to Ws-Atr-Punch-Out.
025000          move     ATM-Break-Start  to Ws-Atr-Break-Start.
025100          move     ATM-Break-End    to Ws-Atr-Break-End.
025200          call  "atrules" using Ws-Atr-Linkage, Ws-At-Rule-Params.
025300*
025400          move     Ws-Atr-Status       to ATM-Status.
025500          move     Ws-Atr-Break-Dur    to ATM-Break-Duration.
025600          move     Ws-Atr-Is-Late      to ATM-Is-Late.
025700          move     Ws-Atr-Brk-Exceeded to ATM-Break-Exceeded.
025800          move     Ws-Atr-Brk-Window   to ATM-Break-Out-Window.
025900          move     Ws-Atr-Early-Dep    to ATM-Early-Departure.
026000*
026100          rewrite  AT-Master-Record.
026200          add      1 to Ws-Recs-Updated.
026300       aa056-Exit.  exit.
026400*
026500       aa900-Report-Totals         section.
026600*************************************
026700*
026800          display  "ATRECALC - RUN DATE        " Ws-Date-Work
026900             upon console.
027000          display  "ATRECALC - RECORDS READ    " Ws-Recs-Read
027100             upon console.
027200          display  "ATRECALC - RECORDS UPDATED " Ws-Recs-Updated
027300             upon console.
027400*
027500       aa900-Exit.  exit section.
027600*

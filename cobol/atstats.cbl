000100*****************************************************************
000200*                                                               *
000300*             Attendance Statistics Batch                       *
000400*                                                               *
000500*****************************************************************
000600*
000700       identification          division.
000800*==============================
000900*
001000       program-id.         atstats.
001100*
001200       author.               V B Coen FBCS, FIDM, FIDPM.
001300*                         For Applewood Computers.
001400*
001500       installation.  Applewood Computers, Hatfield, Herts.
001600*
001700       date-written.          14/06/1987.
001800*
001900       date-compiled.
002000*
002100       security.  Copyright (C) 1987-2026, Vincent Bryan Coen.
002200*                         Distributed under the GNU General Public
002300*                         License. See the file COPYING for
002400*                         details.
002500*
002600*    Remarks.            Filtered head-count block for Personnel -
002700*                        totals, present/absent counts, average
002800*                        hours & attendance rate over an optional
002900*                        month/year, date range & employee filter.
003000*
003100*                         Filter card is read from Sysin (see
003200*                         Ws-Filter-Card layout below) - blank
003300*                         fields mean "no filter on this one".
003400*
003500*    Called modules.     None.
003600*
003700*    Files used.         Atmst - in, attendance master. Atemp -
003800*                        in, employee master (fallback
003900*                                   count when no filters given).
004000*
004100* Changes:
004200* 14/06/87 vbc - 1.0.00 Created - monthly head-count card job.
004300* 07/04/91 vbc - 1.0.01 Date range filter added, replaces the old
004400*                        month-only selection.
004500* 04/03/96 vbc - 1.0.02 Distinct-emp table widened 500 to 2000,
004600*                        Personnel now run this over the whole
004700*                        works, not just one department.
004800* 19/11/98 mds - 1.0.03 Y2K - filter card date fields widened to
004900*                        4-digit year, card layout changed.
005000* 19/01/26 vbc - 1.1.00 Att-2292 Rebuilt for the new Attendance
005100*                        suite - employee-id filter added.
005200* 26/01/26 vbc - 1.1.01 Att-2296 Blank filter card was only
005300*                        counting employees seen in-period for
005400*                        the headcount - now falls back to
005500*                        Atemp's total when no filters given.
005600* 11/02/26 vbc - 1.1.02 Att-2321 Dropped the Class/Top-Of-Form
005700*                        Special-Names - carried over from the old
005800*                        maps set-up but never actually used here.
005900*
006000*****************************************************************
006100*
006200       environment             division.
006300*===============================
006400*
006500       input-output            section.
006600       file-control.
006700*
006800          select AT-Master-File
006900              assign to "ATMST"
007000              organization is indexed
007100              access mode is dynamic
007200              record key is ATM-Emp-No ATM-Att-Date
007300              file status is AT-Master-Status.
007400*
007500          select AT-Employee-File
007600              assign to "ATEMP"
007700              organization is indexed
007800              access mode is dynamic
007900              record key is ATE-Emp-No
008000              file status is AT-Employee-Status.
008100*
008200          select Sysin-File
008300              assign to "SYSIN"
008400              organization is line sequential
008500              file status is Sysin-Status.
008600*
008700       data                    division.
008800*===============================
008900*
009000       file                    section.
009100*
009200       fd  AT-Master-File.
009300          copy "wsatmst.cob".
009400       fd  AT-Employee-File.
009500          copy "wsatemp.cob".
009600       fd  Sysin-File.
009700       01  Sysin-Record          pic x(80).
009800       01  Ws-Filter-Card redefines Sysin-Record.
009900          03  WF-Month            pic x(2).
010000          03  WF-Year             pic x(4).
010100          03  WF-Date-From        pic x(10).
010200          03  WF-Date-To          pic x(10).
010300          03  WF-Emp-No           pic x(10).
010400          03  filler              pic x(50).
010500*
010600       working-storage         section.
010700*-------------------------------
010800*
010900       77  Prog-Name           pic x(17) value "ATSTATS (1.1.02)".
011000*
011100       01  Ws-File-Status.
011200          03  AT-Master-Status    pic xx.
011300          03  AT-Employee-Status  pic xx.
011400          03  Sysin-Status        pic xx.
011500          03  filler              pic x(4).
011600*
011700       01  Ws-Switches.
011800          03  Ws-Filter-Read-Sw   pic x  value "N".
011900              88  Ws-Filter-Read           value "Y".
012000          03  Ws-Month-Filter-Sw  pic x  value "N".
012100              88  Ws-Month-Filter          value "Y".
012200          03  Ws-From-Filter-Sw   pic x  value "N".
012300              88  Ws-From-Filter           value "Y".
012400          03  Ws-To-Filter-Sw     pic x  value "N".
012500              88  Ws-To-Filter             value "Y".
012600          03  Ws-Emp-Filter-Sw    pic x  value "N".
012700              88  Ws-Emp-Filter            value "Y".
012800          03  Ws-Any-Filter-Sw    pic x  value "N".
012900              88  Ws-Any-Filter            value "Y".
013000          03  filler              pic x(4).
013100*
013200       01  Ws-Counters.
013300          03  Ws-Total-Recs       pic 9(6)  comp.
013400          03  Ws-Present-Recs     pic 9(6)  comp.
013500          03  Ws-Absent-Recs      pic 9(6)  comp.
013600          03  Ws-Hours-Recs       pic 9(6)  comp.
013700          03  Ws-Total-Emps       pic 9(6)  comp.
013800          03  filler              pic x(4).
013900*
014000       01  Ws-Accumulators.
014100          03  Ws-Hours-Sum        pic s9(7)v99  comp-3.
014200          03  Ws-Amount-Display redefines Ws-Hours-Sum
014300                                     pic s9(7)v99.
014400          03  Ws-Avg-Hours        pic s9(3)v99  comp-3.
014500          03  Ws-Att-Rate         pic s9(3)v99  comp-3.
014600          03  Ws-Rate-Display redefines Ws-Att-Rate
014700                                     pic s9(3)v99.
014800          03  filler              pic x(4).
014900*
015000       01  Ws-Distinct-Table.
015100          03  Ws-Distinct-Emp     pic x(10)  occurs 2000 times
015200                                  indexed by Ws-Dst-Ix.
015300          03  Ws-Distinct-Count   pic 9(6)   comp.
015400*
015500       01  Ws-Found-Sw            pic x  value "N".
015600          88  Ws-Found                    value "Y".
015700*
015800       procedure division.
015900*=====================
016000*
016100       aa000-Main                  section.
016200*************************************
016300*
016400          perform  aa010-Open-Files.
016500          perform  aa020-Read-Filter-Card.
016600          perform  aa050-Build-Statistics.
016700          perform  aa900-Print-Statistics.
016800          close    AT-Master-File AT-Employee-File.
016900          goback.
017000*
017100       aa000-Exit.  exit section.
017200*
017300       aa010-Open-Files            section.
017400*************************************
017500*
017600          open     input  AT-Master-File.
017700          if       AT-Master-Status not = "00"
017800                   display "ATSTATS - ATMST OPEN STATUS "
017900                            AT-Master-Status upon console
018000                   goback returning 16.
018100          open     input  AT-Employee-File.
018200          open     input  Sysin-File.
018300*
018400       aa010-Exit.  exit section.
018500*
018600       aa020-Read-Filter-Card      section.
018700*************************************
018800*  Blank filter card is valid - means report on everything.
018900*
019000          move     spaces to Sysin-Record.
019100          if       Sysin-Status = "35"
019200                   go to aa020-Exit.
019300          read     Sysin-File
019400              at end continue
019500              not at end move "Y" to Ws-Filter-Read-Sw.
019600          close    Sysin-File.
019700*
019800          if       WF-Month not = spaces and WF-Year not = spaces
019900                   move "Y" to Ws-Month-Filter-Sw
020000                   move "Y" to Ws-Any-Filter-Sw.
020100          if       WF-Date-From not = spaces
020200                   move "Y" to Ws-From-Filter-Sw
020300                   move "Y" to Ws-Any-Filter-Sw.
020400          if       WF-Date-To not = spaces
020500                   move "Y" to Ws-To-Filter-Sw
020600                   move "Y" to Ws-Any-Filter-Sw.
020700          if       WF-Emp-No not = spaces
020800                   move "Y" to Ws-Emp-Filter-Sw
020900                   move "Y" to Ws-Any-Filter-Sw.
021000*
021100       aa020-Exit.  exit section.
021200*
021300       aa050-Build-Statistics      section.
021400*************************************
021500*
021600          move     low-values to ATM-Emp-No ATM-Att-Date.
021700          start    AT-Master-File key is greater than ATM-Emp-No
021800              invalid key move "10" to AT-Master-Status.
021900*
022000          perform  aa055-Scan-One thru aa055-Exit
022100             until AT-Master-Status = "10".
022200*
022300          if       Ws-Any-Filter
022400                   move Ws-Distinct-Count to Ws-Total-Emps
022500          else
022600                   perform aa070-Count-All-Employees.
022700*
022800          if       Ws-Hours-Recs > 0
022900                   compute Ws-Avg-Hours rounded =
023000-                         Ws-Hours-Sum / Ws-Hours-Recs
023100          else
023200                   move zero to Ws-Avg-Hours.
023300*
023400          if       Ws-Total-Recs > 0
023500                   compute Ws-Att-Rate rounded =
023600-                         Ws-Present-Recs / Ws-Total-Recs * 100
023700          else
023800                   move zero to Ws-Att-Rate.
023900*
024000       aa050-Exit.  exit section.
024100*
024200       aa055-Scan-One.
024300          read     AT-Master-File next record
024400              at end move "10" to AT-Master-Status
024500              not at end perform aa056-Test-And-Tally.
024600       aa055-Exit.  exit.
024700*
024800       aa056-Test-And-Tally.
024900          if       Ws-Month-Filter
025000             and  (ATM-Att-Month not = WF-Month or
025100                   ATM-Att-Year  not = WF-Year)
025200                   go to aa056-Exit.
025300          if       Ws-From-Filter and ATM-Att-Date < WF-Date-From
025400                   go to aa056-Exit.
025500          if       Ws-To-Filter   and ATM-Att-Date > WF-Date-To
025600                   go to aa056-Exit.
025700          if       Ws-Emp-Filter  and ATM-Emp-No not = WF-Emp-No
025800                   go to aa056-Exit.
025900*
026000          add      1 to Ws-Total-Recs.
026100          if       ATM-Status = "Present"
026200                   add 1 to Ws-Present-Recs.
026300          if       ATM-Status = "Absent"
026400                   add 1 to Ws-Absent-Recs.
026500          if       ATM-Work-Hours-Null = "N"
026600                   add 1 to Ws-Hours-Recs
026700                   add ATM-Working-Hours to Ws-Hours-Sum.
026800*
026900          if       Ws-Any-Filter
027000                   perform aa060-Add-Distinct-Employee.
027100       aa056-Exit.  exit.
027200*
027300       aa060-Add-Distinct-Employee section.
027400*************************************
027500*
027600          move     "N" to Ws-Found-Sw.
027700          if       Ws-Distinct-Count > 0
027800             set   Ws-Dst-Ix to 1
027900             search Ws-Distinct-Emp varying Ws-Dst-Ix
028000                 at end continue
028100                 when Ws-Distinct-Emp(Ws-Dst-Ix) = ATM-Emp-No
028200                      move "Y" to Ws-Found-Sw
028300             end-search.
028400          if       not Ws-Found and Ws-Distinct-Count < 2000
028500                   add 1 to Ws-Distinct-Count
028600                   move ATM-Emp-No
028700                     to Ws-Distinct-Emp(Ws-Distinct-Count).
028800*
028900       aa060-Exit.  exit section.
029000*
029100       aa070-Count-All-Employees   section.
029200*************************************
029300*
029400          move     low-values to ATE-Emp-No.
029500          start    AT-Employee-File key is greater than ATE-Emp-No
029600              invalid key move "10" to AT-Employee-Status.
029700*
029800          perform  aa075-Count-One thru aa075-Exit
029900             until AT-Employee-Status = "10".
030000*
030100       aa070-Exit.  exit section.
030200*
030300       aa075-Count-One.
030400          read     AT-Employee-File next record
030500              at end move "10" to AT-Employee-Status
030600              not at end add 1 to Ws-Total-Emps.
030700       aa075-Exit.  exit.
030800*
030900       aa900-Print-Statistics      section.
031000*************************************
031100*
031200          display  "ATSTATS - TOTAL RECORDS  " Ws-Total-Recs
031300             upon console.
031400          display  "ATSTATS - PRESENT COUNT  " Ws-Present-Recs
031500             upon console.
031600          display  "ATSTATS - ABSENT COUNT   " Ws-Absent-Recs
031700             upon console.
031800          display  "ATSTATS - AVERAGE HOURS  " Ws-Avg-Hours
031900             upon console.
032000          display  "ATSTATS - TOTAL EMPLOYEES" Ws-Total-Emps
032100             upon console.
032200          display  "ATSTATS - ATTENDANCE RATE" Ws-Att-Rate
032300             upon console.
032400*
032500       aa900-Exit.  exit section.
032600*

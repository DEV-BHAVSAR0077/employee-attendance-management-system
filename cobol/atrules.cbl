000100*****************************************************************
000200*                                                               *
000300*             Attendance Rule Engine  (Called Module)           *
000400*                                                               *
000500*****************************************************************
000600*
000700       identification          division.
000800*==============================
000900*
001000       program-id.         atrules.
001100*
001200       author.               V B Coen FBCS, FIDM, FIDPM.
001300*                         For Applewood Computers.
001400*
001500       installation.  Applewood Computers, Hatfield, Herts.
001600*
001700       date-written.          14/06/1987.
001800*
001900       date-compiled.
002000*
002100       security.  Copyright (C) 1987-2026, Vincent Bryan Coen.
002200*                         Distributed under the GNU General Public
002300*                         License. See the file COPYING for
002400*                         details.
002500*
002600*    Remarks.  Time / rule engine for the Attendance suite.
002700*                         Called once per attendance record by
002800*                         atload (function 1) and by atrecalc
002900*                         (function 1), and by the report programs
003000*                         when they need Working-Hours turned into
003100*                         "Xh Ym" (function 2).
003200*
003300*                         Working hours, status & the four flag
003400*                         bytes are all derived here so that
003500*                         atload, atrecalc & atrept never disagree
003600*                         about the rules.
003700*
003800*    Called modules.     None.
003900*
004000*    Functions used. None - deliberately kept to basic Cobol verbs
004100*                         so this can run on the older runtime
004200*                         too.
004300*
004400*    Files used.  None - caller loads Ws-At-Rule-Params from
004500*                         AT-Settings-File and passes it in on
004600*                         every call.
004700*
004800* Changes:
004900* 14/06/87 vbc - 1.0.00 Created as the clock-card hours & lateness
005000*                        routine for the works time-recording run.
005100* 02/09/89 jt - 1.0.01 Half-day pivot added, requested by
005200*                        Personnel.
005300* 11/01/93 vbc - 1.0.02 Break-window checking added (Fac-2211).
005400* 19/11/98 mds - 1.0.03 Y2K - dates now handled as 4-digit ccyy
005500*                        throughout, 2-digit year windowing
005600*                        removed.
005700* 04/03/99 mds - 1.0.04 Y2K - re-tested across the 1999/2000
005800*                        boundary, no further date faults found.
005900* 19/01/26 vbc - 1.1.00 Att-2290 Rebuilt as a shared called module
006000*                        for the new Attendance suite - was inline
006100*                        code duplicated in three payroll
006200*                        programs.
006300* 22/01/26 vbc - 1.1.01 Att-2301 Added Atr-Function 2
006400*                        (Format-Hours) so atrept & atsummry stop
006500*                        rolling their own.
006600* 26/01/26 vbc - 1.1.02 Att-2308 Half-day pivot compared against
006700*                        Punch-In/Out was back to front - swapped.
006800* 03/02/26 vbc - 1.1.03 Att-2312 Break-Duration now floors
006900*                        negative spans out of Break-Exceeded -
007000*                        Personnel were seeing false exceeded
007100*                        flags on early-finish breaks.
007200* 09/02/26 vbc - 1.1.04 Att-2319 Trailing-space time strings
007300*                        (blank seconds) were failing Parse-Time -
007400*                        fixed.
007500* 17/02/26 vbc - 1.1.05 Att-2325 Incomplete no longer promoted to
007600*                        Late by the Late check - guarded on
007700*                        Status.
007800* 20/02/26 vbc - 1.1.06 Att-2321 Dropped the Class/Top-Of-Form
007900*                        Special-Names - carried over from the old
008000*                        maps set-up but never actually used here.
008100*
008200*****************************************************************
008300*
008400       environment             division.
008500*===============================
008600*
008700       input-output            section.
008800       file-control.
008900*
009000       data                    division.
009100*===============================
009200*
009300       working-storage         section.
009400*-------------------------------
009500*
009600       77  Prog-Name           pic x(15) value "ATRULES(1.1.06)".
009700*
009800       01  Ws-Switches.
009900          03  Ws-Upsi-Trace   pic x    value "N".
010000              88  Ws-Trace-On          value "Y".
010100          03  filler          pic x(3).
010200*
010300       01  Ws-Parse-Fields.
010400          03  Ws-Pt-Input         pic x(8).
010500          03  Ws-Pt-Brk redefines Ws-Pt-Input.
010600              05  Ws-Pt-Hh        pic xx.
010700              05  Ws-Pt-C1        pic x.
010800              05  Ws-Pt-Mm        pic xx.
010900              05  Ws-Pt-C2        pic x.
011000              05  Ws-Pt-Ss        pic xx.
011100              05  filler          pic x.
011200          03  Ws-Pt-Valid         pic 9         comp.
011300          03  Ws-Pt-Seconds       pic s9(5)     comp.
011400          03  filler              pic x(4).
011500*
011600       01  Ws-Work.
011700          03  Ws-Sec-In           pic s9(5)     comp.
011800          03  Ws-Sec-Out          pic s9(5)     comp.
011900          03  Ws-Sec-Diff         pic s9(6)     comp.
012000          03  Ws-Valid-In         pic 9         comp.
012100          03  Ws-Valid-Out        pic 9         comp.
012200          03  Ws-Valid-Bs         pic 9         comp.
012300          03  Ws-Valid-Be         pic 9         comp.
012400          03  Ws-Sec-Bs           pic s9(5)     comp.
012500          03  Ws-Sec-Be           pic s9(5)     comp.
012600          03  Ws-Brk-Sec-Diff     pic s9(6)     comp.
012700          03  Ws-Sec-Std-Start    pic s9(5)     comp.
012800          03  Ws-Sec-Std-End      pic s9(5)     comp.
012900          03  Ws-Sec-Half-Day     pic s9(5)     comp.
013000          03  Ws-Sec-Brk-Start    pic s9(5)     comp.
013100          03  Ws-Sec-Brk-End      pic s9(5)     comp.
013200          03  Ws-Valid-Std-Start  pic 9         comp.
013300          03  Ws-Valid-Std-End    pic 9         comp.
013400          03  Ws-Whole-Hours      pic s9(3)     comp.
013500          03  Ws-Minutes          pic s9(3)     comp.
013600          03  Ws-Frac-Hours       pic s9(3)v99  comp-3.
013700          03  Ws-Hours-Display redefines Ws-Frac-Hours
013800                                     pic s9(3)v99.
013900          03  filler              pic x(4).
014000*
014100       01  Ws-Flag-Bytes.
014200          03  Ws-Fl-Late          pic 9.
014300          03  Ws-Fl-Brk-Exceeded  pic 9.
014400          03  Ws-Fl-Brk-Window    pic 9.
014500          03  Ws-Fl-Early-Dep     pic 9.
014600       01  Ws-Flags-Alpha redefines Ws-Flag-Bytes
014700-                                pic x(4).
014800*
014900       linkage                 section.
015000*-------------------------------
015100*
015200       01  At-Rules-Ws.
015300          03  Atr-Function        pic 9.
015400              88  Atr-Derive-All          value 1.
015500              88  Atr-Format-Hours-Only   value 2.
015600          03  Atr-Punch-In        pic x(8).
015700          03  Atr-Punch-Out       pic x(8).
015800          03  Atr-Break-Start     pic x(8).
015900          03  Atr-Break-End       pic x(8).
016000          03  Atr-Working-Hours   pic s9(3)v99  comp-3.
016100          03  Atr-Hours-Null      pic x.
016200          03  Atr-Status          pic x(10).
016300          03  Atr-Break-Duration  pic s9(4)v99  comp-3.
016400          03  Atr-Is-Late         pic 9.
016500          03  Atr-Break-Exceeded  pic 9.
016600          03  Atr-Break-Out-Window pic 9.
016700          03  Atr-Early-Departure pic 9.
016800          03  Atr-Hours-Text      pic x(10).
016900          03  filler              pic x(4).
017000*
017100       copy "atsetdflt.cob".
017200*
017300       procedure division using At-Rules-Ws, Ws-At-Rule-Params.
017400*=========================================================
017500*
017600       aa000-Main                  section.
017700*************************************
017800*
017900          if       Atr-Derive-All
018000                   perform aa100-Compute-Hours
018100                   perform aa200-Derive-Status
018200          else
018300          if       Atr-Format-Hours-Only
018400                   perform aa300-Format-Hours
018500          end-if.
018600*
018700       aa000-Exit.  exit section.
018800*
018900       aa100-Compute-Hours         section.
019000*************************************
019100*  Working-hours calculation - both punches must be present &
019200*  valid, same-day assumed, negative spans floored at zero.
019300*
019400          move     zero  to Atr-Working-Hours.
019500          move     "N"   to Atr-Hours-Null.
019600*
019700          if       Atr-Punch-In = spaces or Atr-Punch-Out = spaces
019800                   move "Y" to Atr-Hours-Null
019900                   go to aa100-Exit.
020000*
020100          move     Atr-Punch-In  to Ws-Pt-Input.
020200          perform  aa500-Parse-Time.
020300          move     Ws-Pt-Valid   to Ws-Valid-In.
020400          move     Ws-Pt-Seconds to Ws-Sec-In.
020500*
020600          move     Atr-Punch-Out to Ws-Pt-Input.
020700          perform  aa500-Parse-Time.
020800          move     Ws-Pt-Valid   to Ws-Valid-Out.
020900          move     Ws-Pt-Seconds to Ws-Sec-Out.
021000*
021100          if       Ws-Valid-In = zero or Ws-Valid-Out = zero
021200                   move "Y" to Atr-Hours-Null
021300                   go to aa100-Exit.
021400*
021500          subtract Ws-Sec-In from Ws-Sec-Out giving Ws-Sec-Diff.
021600          if       Ws-Sec-Diff < zero
021700                   move zero to Ws-Sec-Diff.
021800*
021900          compute  Atr-Working-Hours rounded =
022000-                 Ws-Sec-Diff / 3600.
022100*
022200       aa100-Exit.  exit section.
022300*
022400       aa200-Derive-Status         section.
022500*************************************
022600*  Status/flag derivation - see AT-002 for the precedence table
022700*  (Half Day beats Present, Late beats only Present, Incomplete
022800*  is never promoted).
022900*
023000          move     "Absent"  to Atr-Status.
023100          move     zero      to Atr-Is-Late  Atr-Break-Exceeded
023200-                              Atr-Break-Out-Window
023300-                              Atr-Early-Departure.
023400          move     zero      to Atr-Break-Duration.
023500*
023600          if       Atr-Punch-In = spaces
023700                   go to aa200-Exit.
023800*
023900          if       Atr-Punch-Out = spaces
024000                   move "Incomplete" to Atr-Status
024100          else
024200                   move "Present"    to Atr-Status.
024300*
024400*  Half day - three independent tests, first one true wins.
024500*
024600          move     Ws-Half-Day-Time to Ws-Pt-Input.
024700          perform  aa500-Parse-Time.
024800          move     Ws-Pt-Seconds    to Ws-Sec-Half-Day.
024900*
025000          if  Atr-Hours-Null = "N" and Atr-Working-Hours < 5.0
025100                   move "Half Day" to Atr-Status.
025200*
025300          if  Atr-Status not = "Half Day" and Ws-Valid-Out = 1
025400                   if     Ws-Sec-Out < Ws-Sec-Half-Day
025500                          move "Half Day" to Atr-Status.
025600*
025700          if       Atr-Status not = "Half Day" and Ws-Valid-In = 1
025800                   if     Ws-Sec-In > Ws-Sec-Half-Day
025900                          move "Half Day" to Atr-Status.
026000*
026100*  Late arrival - flag always set, status only escalates if it
026200*  was still plain Present (Incomplete/Half Day left alone).
026300*
026400          move     Ws-Std-Start-Time to Ws-Pt-Input.
026500          perform  aa500-Parse-Time.
026600          move     Ws-Pt-Valid       to Ws-Valid-Std-Start.
026700          move     Ws-Pt-Seconds     to Ws-Sec-Std-Start.
026800          if       Ws-Valid-Std-Start = zero
026900                   move "09:30" to Ws-Pt-Input
027000                   perform aa500-Parse-Time
027100                   move Ws-Pt-Seconds to Ws-Sec-Std-Start.
027200*
027300          if  Ws-Valid-In = 1 and Ws-Sec-In > Ws-Sec-Std-Start
027400                   move 1 to Atr-Is-Late
027500                   if     Atr-Status = "Present"
027600                          move "Late" to Atr-Status.
027700*
027800*  Early departure - flag only, never changes Status.
027900*
028000          move     Ws-Std-End-Time to Ws-Pt-Input.
028100          perform  aa500-Parse-Time.
028200          move     Ws-Pt-Valid      to Ws-Valid-Std-End.
028300          move     Ws-Pt-Seconds    to Ws-Sec-Std-End.
028400          if       Ws-Valid-Std-End = zero
028500                   move "18:30" to Ws-Pt-Input
028600                   perform aa500-Parse-Time
028700                   move Ws-Pt-Seconds to Ws-Sec-Std-End.
028800*
028900          if  Ws-Valid-Out = 1 and Ws-Sec-Out < Ws-Sec-Std-End
029000                   move 1 to Atr-Early-Departure.
029100*
029200          perform  aa600-Break-Rules.
029300*
029400       aa200-Exit.  exit section.
029500*
029600       aa300-Format-Hours          section.
029700*************************************
029800*  Null -> spaces. Otherwise split into whole hours + minutes,
029900*  carrying a minutes-rounds-to-60 into the next hour.
030000*
030100          move     spaces to Atr-Hours-Text.
030200*
030300          if       Atr-Hours-Null = "Y"
030400                   go to aa300-Exit.
030500*
030600          move     Atr-Working-Hours to Ws-Frac-Hours.
030700          move     Ws-Frac-Hours     to Ws-Whole-Hours.
030800          compute  Ws-Minutes rounded =
030900-                 (Ws-Frac-Hours - Ws-Whole-Hours) * 60.
031000*
031100          if       Ws-Minutes = 60
031200                   add 1 to Ws-Whole-Hours
031300                   move zero to Ws-Minutes.
031400*
031500          if       Ws-Whole-Hours = zero and Ws-Minutes = zero
031600                   move "0h 0m" to Atr-Hours-Text
031700                   go to aa300-Exit.
031800*
031900          if       Ws-Whole-Hours > zero
032000                   string  Ws-Whole-Hours delimited by size
032100-                         "h"             delimited by size
032200-                         into Atr-Hours-Text.
032300          if       Ws-Minutes > zero
032400                   if     Ws-Whole-Hours > zero
032500                          string Atr-Hours-Text delimited by space
032600-                                " "             delimited by size
032700-                                Ws-Minutes      delimited by size
032800-                                "m"             delimited by size
032900-                                into Atr-Hours-Text
033000                   else
033100                          string  Ws-Minutes  delimited by size
033200-                                "m"             delimited by size
033300-                                into Atr-Hours-Text.
033400*
033500       aa300-Exit.  exit section.
033600*
033700       aa500-Parse-Time            section.
033800*************************************
033900*  Ws-Pt-Input in, either "hh:mm   " or "hh:mm:ss" (already
034000*  24-hour normalised by the ingester). Returns Ws-Pt-Valid
034100*  (1/0) & seconds since midnight in Ws-Pt-Seconds.
034200*
034300          move     zero  to Ws-Pt-Valid Ws-Pt-Seconds.
034400*
034500          if       Ws-Pt-Hh not numeric or Ws-Pt-C1 not = ":"
034600                   or Ws-Pt-Mm not numeric
034700                   go to aa500-Exit.
034800*
034900          if  Ws-Pt-Hh < zero or > 23 or Ws-Pt-Mm < zero or > 59
035000                   go to aa500-Exit.
035100*
035200          if       Ws-Pt-C2 = ":" and Ws-Pt-Ss is numeric
035300                   if     Ws-Pt-Ss > 59
035400                          go to aa500-Exit
035500                   end-if
035600          else
035700                   if     Ws-Pt-C2 not = space
035800                          go to aa500-Exit
035900                   end-if
036000                   move zero to Ws-Pt-Ss.
036100*
036200          compute  Ws-Pt-Seconds = Ws-Pt-Hh * 3600 + Ws-Pt-Mm * 60
036300-                                 + Ws-Pt-Ss.
036400          move     1 to Ws-Pt-Valid.
036500*
036600       aa500-Exit.  exit section.
036700*
036800       aa600-Break-Rules           section.
036900*************************************
037000*  Only fires when both break times are present & parseable.
037100*
037200          if  Atr-Break-Start = spaces or Atr-Break-End = spaces
037300                   go to aa600-Exit.
037400*
037500          move     Atr-Break-Start to Ws-Pt-Input.
037600          perform  aa500-Parse-Time.
037700          move     Ws-Pt-Valid      to Ws-Valid-Bs.
037800          move     Ws-Pt-Seconds    to Ws-Sec-Bs.
037900*
038000          move     Atr-Break-End   to Ws-Pt-Input.
038100          perform  aa500-Parse-Time.
038200          move     Ws-Pt-Valid      to Ws-Valid-Be.
038300          move     Ws-Pt-Seconds    to Ws-Sec-Be.
038400*
038500          if       Ws-Valid-Bs = zero or Ws-Valid-Be = zero
038600                   go to aa600-Exit.
038700*
038800          subtract Ws-Sec-Bs from Ws-Sec-Be
038900                   giving Ws-Brk-Sec-Diff.
039000          compute  Atr-Break-Duration rounded =
039100-                 Ws-Brk-Sec-Diff / 60.
039200*
039300          if       Atr-Break-Duration > Ws-Max-Brk-Duration
039400                   move 1 to Atr-Break-Exceeded.
039500*
039600          move     Ws-Std-Brk-Start-Time to Ws-Pt-Input.
039700          perform  aa500-Parse-Time.
039800          move     Ws-Pt-Seconds         to Ws-Sec-Brk-Start.
039900*
040000          move     Ws-Std-Brk-End-Time   to Ws-Pt-Input.
040100          perform  aa500-Parse-Time.
040200          move     Ws-Pt-Seconds         to Ws-Sec-Brk-End.
040300*
040400          if       Ws-Sec-Bs < Ws-Sec-Brk-Start or
040500-                 Ws-Sec-Be > Ws-Sec-Brk-End
040600                   move 1 to Atr-Break-Out-Window.
040700*
040800       aa600-Exit.  exit section.
040900*
041000       aa999-Return.
041100          goback.
041200*

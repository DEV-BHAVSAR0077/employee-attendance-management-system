000100*****************************************************************
000200*                                                               *
000300*         Attendance Upload & Validation Batch (Nightly)        *
000400*                                                               *
000500*****************************************************************
000600*
000700       identification          division.
000800*==============================
000900*
001000       program-id.         atload.
001100*
001200       author.               V B Coen FBCS, FIDM, FIDPM.
001300*                         For Applewood Computers.
001400*
001500       installation.  Applewood Computers, Hatfield, Herts.
001600*
001700       date-written.          14/06/1987.
001800*
001900       date-compiled.
002000*
002100       security.  Copyright (C) 1987-2026, Vincent Bryan Coen.
002200*                         Distributed under the GNU General Public
002300*                         License. See the file COPYING for
002400*                         details.
002500*
002600*    Remarks.  Reads the clock-card export (Atinp), checks
002700*                         it in as a whole file, then loads or
002800*                         replaces one Attendance-Master record
002900*                         per input row & registers new employees.
003000*
003100*                         One Upload-History record is written per
003200*                         run, holding the counters below.
003300*
003400*    Called modules.  atrules (function 1 - derive hours/status).
003500*
003600*    Files used.         Atinp - in, clock-card export. Atmst -
003700*                        i-o, attendance master. Atemp - i-o,
003800*                        employee master. Atupl - i-o, upload
003900*                        history log. Atset - in, rule settings.
004000*
004100* Changes:
004200* 14/06/87 vbc - 1.0.00 Created - nightly clock-card check-in run.
004300* 02/09/89 jt - 1.0.01 Half-day pivot support added with maps04.
004400* 19/11/98 mds - 1.0.02 Y2K - system date windowing removed, four
004500*                        digit year used throughout.
004600* 19/01/26 vbc - 1.1.00 Att-2290 Rebuilt for the new Attendance
004700*                        suite - rule logic moved out to atrules.
004800* 25/01/26 vbc - 1.1.01 Att-2303 Added the one-upload-per-date &
004900*                        date-mismatch checks (were missing).
005000* 01/02/26 vbc - 1.1.02 Att-2310 Employee-Master insert now really
005100*                        is ignore-on-duplicate - was overwriting
005200*                        Is-Active on every re-sighting.
005300* 09/02/26 vbc - 1.1.03 Att-2318 Upload-Exists-Sw did double duty
005400*                        as "opened OK" and "matching record
005500*                        found" - Search-Upload-History never ran,
005600*                        so a re-load of an already-loaded date
005700*                        went straight through & Atupl was left
005800*                        open into the write section. New Ws-
005900*                        Upload-Open-Sw set at open time; Write-
006000*                        Upload-History just tries extend, falls
006100*                        back to output on a first-ever file.
006200* 11/02/26 vbc - 1.1.04 Att-2321 Dropped the Class/Top-Of-Form
006300*                        Special-Names - carried over from the old
006400*                        maps set-up but never actually used here.
006500*
006600*****************************************************************
006700*
006800       environment             division.
006900*===============================
007000*
007100       input-output            section.
007200       file-control.
007300*
007400          select AT-Input-File
007500              assign to "ATINP"
007600              organization is line sequential
007700              file status is AT-Input-Status.
007800*
007900          select AT-Master-File
008000              assign to "ATMST"
008100              organization is indexed
008200              access mode is dynamic
008300              record key is ATM-Emp-No ATM-Att-Date
008400              file status is AT-Master-Status.
008500*
008600          select AT-Employee-File
008700              assign to "ATEMP"
008800              organization is indexed
008900              access mode is dynamic
009000              record key is ATE-Emp-No
009100              file status is AT-Employee-Status.
009200*
009300          select AT-Upload-File
009400              assign to "ATUPL"
009500              organization is line sequential
009600              file status is AT-Upload-Status.
009700*
009800          select AT-Settings-File
009900              assign to "ATSET"
010000              organization is line sequential
010100              file status is AT-Settings-Status.
010200*
010300       data                    division.
010400*===============================
010500*
010600       file                    section.
010700*
010800       fd  AT-Input-File.
010900          copy "wsatinp.cob".
011000       fd  AT-Master-File.
011100          copy "wsatmst.cob".
011200       fd  AT-Employee-File.
011300          copy "wsatemp.cob".
011400       fd  AT-Upload-File.
011500          copy "wsatupl.cob".
011600       fd  AT-Settings-File.
011700          copy "wsatset.cob".
011800*
011900       working-storage         section.
012000*-------------------------------
012100*
012200       77  Prog-Name           pic x(17) value "ATLOAD  (1.1.04)".
012300*
012400       01  Ws-File-Status.
012500          03  AT-Input-Status     pic xx.
012600          03  AT-Master-Status    pic xx.
012700          03  AT-Employee-Status  pic xx.
012800          03  AT-Upload-Status    pic xx.
012900          03  AT-Settings-Status  pic xx.
013000          03  filler              pic x(2).
013100*
013200       01  Ws-Check-Fields.
013300          03  Ws-Check-Status     pic xx.
013400          03  Ws-Check-Context    pic x(20).
013500          03  filler              pic x(4).
013600*
013700       01  Ws-Switches.
013800          03  Ws-Reject-Sw        pic x  value "N".
013900              88  Ws-Rejected              value "Y".
014000          03  Ws-Found-Sw         pic x  value "N".
014100              88  Ws-Found                 value "Y".
014200          03  Ws-Target-Given-Sw  pic x  value "N".
014300              88  Ws-Target-Given          value "Y".
014400          03  Ws-Upload-Exists-Sw pic x  value "N".
014500              88  Ws-Upload-Exists         value "Y".
014600          03  Ws-Upload-Open-Sw   pic x  value "N".
014700              88  Ws-Upload-Open           value "Y".
014800          03  filler              pic x(4).
014900*
015000       01  Ws-Counters.
015100          03  Ws-Recs-Processed   pic 9(6)  comp.
015200          03  Ws-Recs-Success     pic 9(6)  comp.
015300          03  Ws-Recs-Failed      pic 9(6)  comp.
015400          03  Ws-Date-Count       pic 999   comp.
015500          03  Ws-Date-Ix          pic 999   comp.
015600          03  filler              pic x(4).
015700*
015800       01  Ws-Date-Table.
015900          03  Ws-Date-Entry       pic x(10)  occurs 200 times
016000                                  indexed by Ws-Date-Ix1.
016100*
016200       01  Ws-Dates.
016300          03  Ws-Min-Date         pic x(10)  value high-values.
016400          03  Ws-Max-Date         pic x(10)  value low-values.
016500          03  Ws-Target-Date      pic x(10)  value spaces.
016600          03  Ws-Effective-Date   pic x(10)  value spaces.
016700          03  Ws-Reject-Reason    pic x(20)  value spaces.
016800          03  filler              pic x(4)   value spaces.
016900*
017000       01  Ws-Chk-Date            pic x(10).
017100       01  Ws-Chk-Date-Brk redefines Ws-Chk-Date.
017200          03  Ws-Chk-CCYY         pic x(4).
017300          03  Ws-Chk-D1           pic x.
017400          03  Ws-Chk-MM           pic x(2).
017500          03  Ws-Chk-D2           pic x.
017600          03  Ws-Chk-DD           pic x(2).
017700       01  Ws-Chk-Date-Valid      pic 9  comp.
017800*
017900       01  Ws-Today-Work.
018000          03  Ws-Sys-Date8        pic 9(8).
018100          03  Ws-Sys-Date-Brk redefines Ws-Sys-Date8.
018200              05  Ws-Sys-CCYY     pic 9(4).
018300              05  Ws-Sys-MM       pic 99.
018400              05  Ws-Sys-DD       pic 99.
018500       01  Ws-Today               pic x(10).
018600       01  Ws-Today-Brk redefines Ws-Today.
018700          03  Ws-Today-CCYY       pic x(4).
018800          03  Ws-Today-Dash1      pic x.
018900          03  Ws-Today-MM         pic xx.
019000          03  Ws-Today-Dash2      pic x.
019100          03  Ws-Today-DD         pic xx.
019200*
019300      copy "atsetdflt.cob".
019400*
019500       01  Ws-Atr-Linkage.
019600          03  Ws-Atr-Function     pic 9.
019700          03  Ws-Atr-Punch-In     pic x(8).
019800          03  Ws-Atr-Punch-Out    pic x(8).
019900          03  Ws-Atr-Break-Start  pic x(8).
020000          03  Ws-Atr-Break-End    pic x(8).
020100          03  Ws-Atr-Hours        pic s9(3)v99  comp-3.
020200          03  Ws-Atr-Hours-Null   pic x.
020300          03  Ws-Atr-Status       pic x(10).
020400          03  Ws-Atr-Break-Dur    pic s9(4)v99  comp-3.
020500          03  Ws-Atr-Is-Late      pic 9.
020600          03  Ws-Atr-Brk-Exceeded pic 9.
020700          03  Ws-Atr-Brk-Window   pic 9.
020800          03  Ws-Atr-Early-Dep    pic 9.
020900          03  Ws-Atr-Hours-Text   pic x(10).
021000          03  filler              pic x(4).
021100*
021200       01  Ws-Console-Reply       pic x(10)  value spaces.
021300*
021400       procedure division.
021500*=====================
021600*
021700       aa000-Main                  section.
021800*************************************
021900*
022000          perform  aa010-Open-Files.
022100          perform  aa020-Load-Settings.
022200          perform  aa030-Scan-Dates.
022300          perform  aa040-Determine-Effective-Date.
022400          perform  aa050-Validate-Upload.
022500*
022600          if       Ws-Rejected
022700                   perform aa900-Report-Totals
022800                   perform aa990-Close-Files
022900                   goback.
023000*
023100          perform  aa100-Process-Records.
023200          perform  aa200-Write-Upload-History.
023300          perform  aa900-Report-Totals.
023400          perform  aa990-Close-Files.
023500          goback.
023600*
023700       aa000-Exit.  exit section.
023800*
023900       aa010-Open-Files            section.
024000*************************************
024100*
024200          open     input  AT-Input-File.
024300          move     AT-Input-Status  to Ws-Check-Status.
024400          move     "ATINP OPEN"     to Ws-Check-Context.
024500          perform  zz040-Check-Status.
024600*
024700          open     input  AT-Settings-File.
024800          move     AT-Settings-Status to Ws-Check-Status.
024900          move     "ATSET OPEN"       to Ws-Check-Context.
025000          perform  zz040-Check-Status.
025100*
025200          open     i-o    AT-Master-File.
025300          if       AT-Master-Status = "35"
025400                   open output AT-Master-File
025500                   close       AT-Master-File
025600                   open i-o    AT-Master-File.
025700          move     AT-Master-Status to Ws-Check-Status.
025800          move     "ATMST OPEN"      to Ws-Check-Context.
025900          perform  zz040-Check-Status.
026000*
026100          open     i-o    AT-Employee-File.
026200          if       AT-Employee-Status = "35"
026300                   open output AT-Employee-File
026400                   close       AT-Employee-File
026500                   open i-o    AT-Employee-File.
026600          move     AT-Employee-Status to Ws-Check-Status.
026700          move     "ATEMP OPEN"        to Ws-Check-Context.
026800          perform  zz040-Check-Status.
026900*
027000          open     input  AT-Upload-File.
027100          if       AT-Upload-Status = "00"
027200                   move "Y" to Ws-Upload-Open-Sw
027300          else
027400                   move "N" to Ws-Upload-Open-Sw.
027500*
027600       aa010-Exit.  exit section.
027700*
027800       aa020-Load-Settings         section.
027900*************************************
028000*  Copybook defaults are already in Ws-At-Rule-Params; override
028100*  key by key from whatever is on file.
028200*
028300          if       AT-Settings-Status = "35"
028400                   go to aa020-Exit.
028500*
028600          perform  aa025-Read-Settings thru aa025-Exit
028700             until AT-Settings-Status = "10".
028800*
028900       aa020-Exit.  exit section.
029000*
029100       aa025-Read-Settings.
029200          read     AT-Settings-File
029300              at end move "10" to AT-Settings-Status
029400              not at end perform aa026-Apply-Setting.
029500       aa025-Exit.  exit.
029600*
029700       aa026-Apply-Setting.
029800          evaluate ATS-Key
029900              when "standard_start_time"
030000                   move ATS-Value(1:5) to WS-Std-Start-Time
030100              when "standard_end_time"
030200                   move ATS-Value(1:5) to WS-Std-End-Time
030300              when "standard_break_start"
030400                   move ATS-Value(1:5) to WS-Std-Brk-Start-Time
030500              when "standard_break_end"
030600                   move ATS-Value(1:5) to WS-Std-Brk-End-Time
030700              when "max_break_duration"
030800                   move ATS-Value(1:3) to WS-Max-Brk-Duration
030900              when "half_day_time"
031000                   move ATS-Value(1:5) to WS-Half-Day-Time
031100              when other
031200                   continue
031300          end-evaluate.
031400       aa026-Exit.  exit.
031500*
031600       aa030-Scan-Dates            section.
031700*************************************
031800*  First pass - build the distinct-date table & the primary
031900*  (minimum) & last (maximum) dates, ignoring unparseable rows.
032000*
032100          move     "N" to AT-Input-Status.
032200          perform  aa035-Scan-One-Row thru aa035-Exit
032300             until AT-Input-Status = "10".
032400          close    AT-Input-File.
032500          open     input AT-Input-File.
032600*
032700       aa030-Exit.  exit section.
032800*
032900       aa035-Scan-One-Row.
033000          read     AT-Input-File
033100              at end move "10" to AT-Input-Status
033200              not at end perform aa036-Check-Row-Date.
033300       aa035-Exit.  exit.
033400*
033500       aa036-Check-Row-Date.
033600          move     ATI-Att-Date to Ws-Chk-Date.
033700          perform  zz500-Validate-Date.
033800          if       Ws-Chk-Date-Valid = 1
033900                   perform zz600-Search-Date-Table
034000                   if     not Ws-Found and Ws-Date-Count < 200
034100                          add 1 to Ws-Date-Count
034200                          move Ws-Chk-Date
034300                            to Ws-Date-Entry(Ws-Date-Count)
034400                   end-if
034500                   if     Ws-Chk-Date < Ws-Min-Date
034600                          move Ws-Chk-Date to Ws-Min-Date
034700                   end-if
034800                   if     Ws-Chk-Date > Ws-Max-Date
034900                          move Ws-Chk-Date to Ws-Max-Date
035000                   end-if.
035100       aa036-Exit.  exit.
035200*
035300       aa040-Determine-Effective-Date section.
035400*************************************
035500*  Optional operator-supplied target date, else the primary
035600*  (minimum) date found in the file.
035700*
035800          display  "ATLOAD - TARGET DATE (YYYY-MM-DD) OR BLANK,"
035900             upon console.
036000          display  "ATLOAD - PRIMARY DATE IS " Ws-Min-Date
036100             upon console.
036200          accept   Ws-Console-Reply from console.
036300*
036400          if       Ws-Console-Reply = spaces
036500                   move Ws-Min-Date to Ws-Effective-Date
036600          else
036700                   move Ws-Console-Reply(1:10) to Ws-Target-Date
036800                   move "Y" to Ws-Target-Given-Sw
036900                   move Ws-Target-Date to Ws-Effective-Date.
037000*
037100       aa040-Exit.  exit section.
037200*
037300       aa050-Validate-Upload       section.
037400*************************************
037500*
037600          perform  zz700-Get-Today.
037700*
037800          if       Ws-Effective-Date > Ws-Today
037900                   move "Y"           to Ws-Reject-Sw
038000                   move "future date" to Ws-Reject-Reason
038100                   go to aa050-Exit.
038200*
038300          if       Ws-Upload-Open
038400                   perform aa055-Search-Upload-History
038500                   if     Ws-Upload-Exists
038600                          move "Y" to Ws-Reject-Sw
038700                          move "already uploaded"
038800                            to Ws-Reject-Reason
038900                          go to aa050-Exit.
039000*
039100          if  Ws-Target-Given and Ws-Target-Date not = Ws-Min-Date
039200                   move Ws-Target-Date to Ws-Chk-Date
039300                   perform zz600-Search-Date-Table
039400                   if     not Ws-Found
039500                          move "Y" to Ws-Reject-Sw
039600                          move "date mismatch"
039700                            to Ws-Reject-Reason.
039800*
039900       aa050-Exit.  exit section.
040000*
040100       aa055-Search-Upload-History.
040200          move     "N" to AT-Upload-Status.
040300          perform  aa056-Read-Upload thru aa056-Exit
040400             until AT-Upload-Status = "10" or Ws-Upload-Exists.
040500          close    AT-Upload-File.
040600       aa055-Exit.  exit.
040700*
040800       aa056-Read-Upload.
040900          read     AT-Upload-File
041000              at end move "10" to AT-Upload-Status
041100              not at end
041200                   if   ATU-Target-Date = Ws-Effective-Date
041300                        move "Y" to Ws-Upload-Exists-Sw
041400                   end-if.
041500       aa056-Exit.  exit.
041600*
041700       aa100-Process-Records       section.
041800*************************************
041900*
042000          move     "N" to AT-Input-Status.
042100          perform  aa105-Process-One-Row thru aa105-Exit
042200             until AT-Input-Status = "10".
042300          close    AT-Input-File.
042400*
042500       aa100-Exit.  exit section.
042600*
042700       aa105-Process-One-Row.
042800          read     AT-Input-File
042900              at end move "10" to AT-Input-Status
043000              not at end perform aa106-Handle-Row.
043100       aa105-Exit.  exit.
043200*
043300       aa106-Handle-Row.
043400          move     ATI-Att-Date to Ws-Chk-Date.
043500          perform  zz500-Validate-Date.
043600          if       Ws-Chk-Date-Valid = 0
043700                   go to aa106-Exit.
043800*
043900          add      1 to Ws-Recs-Processed.
044000          move     1               to Ws-Atr-Function.
044100          move     ATI-Punch-In    to Ws-Atr-Punch-In.
044200          move     ATI-Punch-Out   to Ws-Atr-Punch-Out.
044300          move     ATI-Break-Start to Ws-Atr-Break-Start.
044400          move     ATI-Break-End   to Ws-Atr-Break-End.
044500          call  "atrules" using Ws-Atr-Linkage, Ws-At-Rule-Params.
044600*
044700          perform  aa110-Register-Employee.
044800          perform  aa120-Upsert-Master.
044900*
045000          if  AT-Master-Status = "00" or AT-Master-Status = "02"
045100                   add 1 to Ws-Recs-Success
045200          else
045300                   add 1 to Ws-Recs-Failed.
045400       aa106-Exit.  exit.
045500*
045600       aa110-Register-Employee     section.
045700*************************************
045800*  Insert ignored on duplicate key - Is-Active is only ever set
045900*  the first time an employee id is sighted.
046000*
046100          move     ATI-Emp-No to ATE-Emp-No.
046200          read     AT-Employee-File
046300              key is ATE-Emp-No
046400              invalid key perform aa115-Write-New-Employee
046500          end-read.
046600*
046700       aa110-Exit.  exit section.
046800*
046900       aa115-Write-New-Employee.
047000          move     spaces         to AT-Employee-Record.
047100          move     ATI-Emp-No     to ATE-Emp-No.
047200          move     ATI-Emp-Name   to ATE-Emp-Name.
047300          move     1              to ATE-Is-Active.
047400          write    AT-Employee-Record.
047500       aa115-Exit.  exit.
047600*
047700       aa120-Upsert-Master         section.
047800*************************************
047900*  Insert-or-replace, keyed on employee id + attendance date.
048000*
048100          move     spaces         to AT-Master-Record.
048200          move     ATI-Emp-No     to ATM-Emp-No.
048300          move     ATI-Att-Date   to ATM-Att-Date.
048400          move     ATI-Emp-Name   to ATM-Emp-Name.
048500          move     ATI-Punch-In   to ATM-Punch-In.
048600          move     ATI-Punch-Out  to ATM-Punch-Out.
048700          move     ATI-Break-Start to ATM-Break-Start.
048800          move     ATI-Break-End   to ATM-Break-End.
048900          move     Ws-Atr-Hours       to ATM-Working-Hours.
049000          move     Ws-Atr-Hours-Null  to ATM-Work-Hours-Null.
049100          move     Ws-Atr-Status      to ATM-Status.
049200          move     Ws-Atr-Break-Dur   to ATM-Break-Duration.
049300          move     Ws-Atr-Is-Late      to ATM-Is-Late.
049400          move     Ws-Atr-Brk-Exceeded to ATM-Break-Exceeded.
049500          move     Ws-Atr-Brk-Window   to ATM-Break-Out-Window.
049600          move     Ws-Atr-Early-Dep    to ATM-Early-Departure.
049700          move     Ws-Chk-MM      to ATM-Att-Month.
049800          move     Ws-Chk-CCYY    to ATM-Att-Year.
049900*
050000          write    AT-Master-Record
050100              invalid key perform aa125-Replace-Master
050200          end-write.
050300*
050400       aa120-Exit.  exit section.
050500*
050600       aa125-Replace-Master.
050700          rewrite  AT-Master-Record.
050800          move     "02" to AT-Master-Status.
050900       aa125-Exit.  exit.
051000*
051100       aa200-Write-Upload-History  section.
051200*************************************
051300*
051400          open     extend AT-Upload-File.
051500          if       AT-Upload-Status = "35"
051600                   open output AT-Upload-File.
051700*
051800          move     spaces            to AT-Upload-Record.
051900          move     "ATINP"           to ATU-File-Name.
052000          move     Ws-Effective-Date to ATU-Target-Date.
052100          move     Ws-Recs-Processed to ATU-Records-Processed.
052200          move     Ws-Recs-Success   to ATU-Records-Success.
052300          move     Ws-Recs-Failed    to ATU-Records-Failed.
052400          move     "success"         to ATU-Upload-Status.
052500          write    AT-Upload-Record.
052600          close    AT-Upload-File.
052700*
052800       aa200-Exit.  exit section.
052900*
053000       aa900-Report-Totals         section.
053100*************************************
053200*
053300          if       Ws-Rejected
053400                   display "ATLOAD - UPLOAD REJECTED - "
053500                            Ws-Reject-Reason upon console
053600          else
053700                   display "ATLOAD - RECORDS PROCESSED "
053800                      Ws-Recs-Processed
053900                      upon console
054000                   display "ATLOAD - RECORDS SUCCESS   "
054100                      Ws-Recs-Success
054200                      upon console
054300                   display "ATLOAD - RECORDS FAILED    "
054400                      Ws-Recs-Failed
054500                      upon console
054600                   display "ATLOAD - DATE RANGE " Ws-Min-Date
054700                      " TO "
054800                            Ws-Max-Date upon console.
054900*
055000       aa900-Exit.  exit section.
055100*
055200       aa990-Close-Files           section.
055300*************************************
055400*
055500          close  AT-Master-File AT-Employee-File AT-Settings-File.
055600*
055700       aa990-Exit.  exit section.
055800*
055900       zz040-Check-Status          section.
056000*************************************
056100*
056200          evaluate Ws-Check-Status
056300              when "00"
056400                   continue
056500              when other
056600                   display Ws-Check-Context
056700                      " STATUS " Ws-Check-Status
056800                      upon console
056900                   goback returning 16
057000          end-evaluate.
057100*
057200       zz040-Exit.  exit section.
057300*
057400       zz500-Validate-Date         section.
057500*************************************
057600*  Ws-Chk-Date must be ccyy-mm-dd, all three pieces numeric.
057700*
057800          move     0 to Ws-Chk-Date-Valid.
057900          if       Ws-Chk-D1 = "-" and Ws-Chk-D2 = "-"
058000             and   Ws-Chk-CCYY is numeric
058100             and   Ws-Chk-MM   is numeric
058200             and   Ws-Chk-DD   is numeric
058300                   move 1 to Ws-Chk-Date-Valid.
058400*
058500       zz500-Exit.  exit section.
058600*
058700       zz600-Search-Date-Table     section.
058800*************************************
058900*
059000          move     "N" to Ws-Found-Sw.
059100          if       Ws-Date-Count > 0
059200             set   Ws-Date-Ix1 to 1
059300             search Ws-Date-Entry varying Ws-Date-Ix1
059400                 at end continue
059500                 when Ws-Date-Entry(Ws-Date-Ix1) = Ws-Chk-Date
059600                      move "Y" to Ws-Found-Sw
059700             end-search.
059800*
059900       zz600-Exit.  exit section.
060000*
060100       zz700-Get-Today             section.
060200*************************************
060300*  Four-digit year system date - see the 1998 Y2K change in
060400*  atrules for why this is no longer 2-digit windowed.
060500*
060600          accept   Ws-Sys-Date8 from date yyyymmdd.
060700          move     Ws-Sys-CCYY  to Ws-Today-CCYY.
060800          move     "-"          to Ws-Today-Dash1 Ws-Today-Dash2.
060900          move     Ws-Sys-MM    to Ws-Today-MM.
061000          move     Ws-Sys-DD    to Ws-Today-DD.
061100*
061200       zz700-Exit.  exit section.
061300*

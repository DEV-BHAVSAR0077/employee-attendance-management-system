000100*******************************************
000200*                                          *
000300*  Working Rule Parameters, defaulted     *
000400*     then overridden key by key from     *
000500*     the AT-Settings-Record file.        *
000600*******************************************
000700*
000800* 06/01/26 vbc - Created.
000900* 22/01/26 vbc - Chgd Max-Brk-Dur to comp, matches shop counter
001000*                        habit.
001100*
001200       01  WS-AT-Rule-Params.
001300         03  WS-Std-Start-Time      pic x(5)  value "09:30".
001400         03  WS-Std-End-Time        pic x(5)  value "18:30".
001500         03  WS-Std-Brk-Start-Time  pic x(5)  value "13:00".
001600         03  WS-Std-Brk-End-Time    pic x(5)  value "14:00".
001700         03  WS-Max-Brk-Duration    pic 9(3)  comp  value 60.
001800         03  WS-Half-Day-Time       pic x(5)  value "14:00".
001900         03  filler                 pic x(5)  value spaces.
002000*

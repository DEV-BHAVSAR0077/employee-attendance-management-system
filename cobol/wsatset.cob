000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance       *
000400*        Rule Settings File               *
000500*     Key/value pairs, Key unique         *
000600*******************************************
000700*  File size 35 bytes.
000800*
000900* Defaults for any key missing from the file - built into the
001000*   Atsetdflt copybook, then overridden key by key here.
001100*
001200*   standard_start_time    09:30   latest non-late arrival
001300*   standard_end_time      18:30   earliest non-early departure
001400*   standard_break_start   13:00   standard break window start
001500*   standard_break_end     14:00   standard break window end
001600*   max_break_duration     60      max break minutes
001700*   half_day_time          14:00   half-day pivot time
001800*
001900* 06/01/26 vbc - Created.
002000* 26/01/26 vbc - Added trailing filler, room for a units byte if
002100*                Personnel ever want one without a file conversio
002200*
002300       01  AT-Settings-Record.
002400         03  ATS-Key                pic x(20).
002500         03  ATS-Value              pic x(10).
002600         03  filler                 pic x(5).
002700*

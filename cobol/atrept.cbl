000100*****************************************************************
000200*                                                               *
000300*             Attendance Export Detail Report                   *
000400*                                                               *
000500*             Native SORT, plain WRITEs - no RW                 *
000600*                                                               *
000700*****************************************************************
000800*
000900       identification          division.
001000*==============================
001100*
001200       program-id.         atrept.
001300*
001400       author.               V B Coen FBCS, FIDM, FIDPM.
001500*                         For Applewood Computers.
001600*
001700       installation.  Applewood Computers, Hatfield, Herts.
001800*
001900       date-written.          14/06/1987.
002000*
002100       date-compiled.
002200*
002300       security.  Copyright (C) 1987-2026, Vincent Bryan Coen.
002400*                         Distributed under the GNU General Public
002500*                         License. See the file COPYING for
002600*                         details.
002700*
002800*    Remarks.  Detail listing of Attendance-Master, one line
002900*                         per punch pair, sorted date descending
003000*                         then name ascending. Status & the four
003100*                         flags are re-derived at print time via
003200*                         atrules, not taken from the stored
003300*                         record - so a report run always matches
003400*                         the current rule settings even if nobody
003500*                         has run Atrecalc yet.
003600*
003700*                         Optional month/year filter card, as
003800*                         Atstats.
003900*
004000*    Called modules.  atrules (function 1 - derive, function 2 -
004100*                         format hours).
004200*
004300*    Files used.         Atmst - in, attendance master. Atset -
004400*                        in, rule settings. Atrept - out, print
004500*                        file, 132 cols. Ws-Sort-File - work, date
004600*                        desc/name asc.
004700*
004800* Changes:
004900* 14/06/87 vbc - 1.0.00 Created - started from the old check
005000*                        register listing, semi-sourced Report
005100*                        Writer layout.
005200* 02/09/89 jt - 1.0.01 Half-day column added to detail line.
005300* 19/11/98 mds - 1.0.02 Y2K - date column widened to ccyy-mm-dd,
005400*                        was printing 2-digit year.
005500* 19/01/26 vbc - 1.1.00 Att-2293 Rebuilt for the new Attendance
005600*                        suite - status/flags now re-derived via
005700*                        atrules at print time, month/year filter.
005800* 09/02/26 vbc - 1.1.01 Att-2318 Sort was ascending on date,
005900*                        Personnel wanted most recent first,
006000*                        changed to desc.
006100* 11/02/26 vbc - 1.1.02 Att-2321 Status column was starting at
006200*                        126 on a pic x(132) line - ran 3 bytes
006300*                        past the end. Flag columns tightened up,
006400*                        Status now starts at 122.
006500*
006600*****************************************************************
006700*
006800       environment             division.
006900*===============================
007000*
007100       input-output            section.
007200       file-control.
007300*
007400          select AT-Master-File
007500              assign to "ATMST"
007600              organization is indexed
007700              access mode is dynamic
007800              record key is ATM-Emp-No ATM-Att-Date
007900              file status is AT-Master-Status.
008000*
008100          select AT-Settings-File
008200              assign to "ATSET"
008300              organization is line sequential
008400              file status is AT-Settings-Status.
008500*
008600          select Sysin-File
008700              assign to "SYSIN"
008800              organization is line sequential
008900              file status is Sysin-Status.
009000*
009100          select Print-File
009200              assign to "ATREPT"
009300              organization is line sequential
009400              file status is Print-Status.
009500*
009600          select Ws-Sort-File
009700              assign to disk.
009800*
009900       data                    division.
010000*===============================
010100*
010200       file                    section.
010300*
010400       fd  AT-Master-File.
010500          copy "wsatmst.cob".
010600       fd  AT-Settings-File.
010700          copy "wsatset.cob".
010800       fd  Sysin-File.
010900       01  Sysin-Record          pic x(80).
011000       01  Ws-Filter-Card redefines Sysin-Record.
011100          03  WF-Month            pic x(2).
011200          03  WF-Year             pic x(4).
011300          03  filler              pic x(74).
011400*
011500       sd  Ws-Sort-File.
011600       01  Ws-Sort-Record.
011700          03  WSR-Att-Date         pic x(10).
011800          03  WSR-Emp-Name         pic x(30).
011900          03  WSR-Emp-No           pic x(10).
012000          03  WSR-Punch-In         pic x(8).
012100          03  WSR-Punch-Out        pic x(8).
012200          03  WSR-Break-Start      pic x(8).
012300          03  WSR-Break-End        pic x(8).
012400*
012500       fd  Print-File.
012600       01  Print-Record             pic x(132).
012700*
012800       working-storage         section.
012900*-------------------------------
013000*
013100       77  Prog-Name           pic x(17) value "ATREPT  (1.1.02)".
013200*
013300       01  Ws-File-Status.
013400          03  AT-Master-Status    pic xx.
013500          03  AT-Settings-Status  pic xx.
013600          03  Sysin-Status        pic xx.
013700          03  Print-Status        pic xx.
013800          03  filler              pic x(4).
013900*
014000       01  Ws-Switches.
014100          03  Ws-Month-Filter-Sw  pic x  value "N".
014200              88  Ws-Month-Filter          value "Y".
014300*
014400       01  Ws-Counters.
014500          03  Ws-Recs-Printed     pic 9(6)  comp.
014600*
014700       01  Ws-Sort-Status         pic xx.
014800*
014900       01  Ws-Page-Lines          pic 9(3)  comp  value 56.
015000*
015100      copy "atsetdflt.cob".
015200*
015300       01  Ws-Atr-Linkage.
015400          03  Ws-Atr-Function     pic 9.
015500              88  Ws-Atr-Derive-All       value 1.
015600              88  Ws-Atr-Format-Hours     value 2.
015700          03  Ws-Atr-Punch-In     pic x(8).
015800          03  Ws-Atr-Punch-Out    pic x(8).
015900          03  Ws-Atr-Break-Start  pic x(8).
016000          03  Ws-Atr-Break-End    pic x(8).
016100          03  Ws-Atr-Hours        pic s9(3)v99  comp-3.
016200          03  Ws-Atr-Hours-Null   pic x.
016300          03  Ws-Atr-Status       pic x(10).
016400          03  Ws-Atr-Break-Dur    pic s9(4)v99  comp-3.
016500          03  Ws-Atr-Is-Late      pic 9.
016600          03  Ws-Atr-Brk-Exceeded pic 9.
016700          03  Ws-Atr-Brk-Window   pic 9.
016800          03  Ws-Atr-Early-Dep    pic 9.
016900          03  Ws-Atr-Hours-Text   pic x(10).
017000          03  filler              pic x(4).
017100*
017200       01  Ws-Yesno-Table.
017300          03  filler               pic x(3)  value "No ".
017400          03  filler               pic x(3)  value "Yes".
017500       01  Ws-Yesno-Tab redefines Ws-Yesno-Table
017600                                  pic x(3)  occurs 2.
017700*
017800       01  Ws-Report-Date         pic x(10).
017900       01  Ws-Detail-Date-Brk redefines Ws-Report-Date.
018000          03  Ws-Detail-CCYY      pic x(4).
018100          03  filler              pic x.
018200          03  Ws-Detail-MM        pic x(2).
018300          03  filler              pic x.
018400          03  Ws-Detail-DD        pic x(2).
018500*
018600       procedure division.
018700*=====================
018800*
018900       aa000-Main                  section.
019000*************************************
019100*
019200          perform  aa010-Open-Files.
019300          perform  aa020-Load-Settings.
019400          perform  aa030-Read-Filter-Card.
019500          sort     Ws-Sort-File
019600              on descending key WSR-Att-Date
019700              on ascending  key WSR-Emp-Name
019800              input procedure  aa100-Sort-Input
019900              output procedure aa200-Sort-Output.
020000          perform  aa900-Report-Totals.
020100          close    AT-Settings-File.
020200          goback.
020300*
020400       aa000-Exit.  exit section.
020500*
020600       aa010-Open-Files            section.
020700*************************************
020800*
020900          open     input  AT-Master-File.
021000          if       AT-Master-Status not = "00"
021100                   display "ATREPT - ATMST OPEN STATUS "
021200                            AT-Master-Status upon console
021300                   goback returning 16.
021400          open     input  AT-Settings-File.
021500          open     input  Sysin-File.
021600*
021700       aa010-Exit.  exit section.
021800*
021900       aa020-Load-Settings         section.
022000*************************************
022100*
022200          if       AT-Settings-Status = "35"
022300                   go to aa020-Exit.
022400          perform  aa025-Read-Settings thru aa025-Exit
022500             until AT-Settings-Status = "10".
022600*
022700       aa020-Exit.  exit section.
022800*
022900       aa025-Read-Settings.
023000          read     AT-Settings-File
023100              at end move "10" to AT-Settings-Status
023200              not at end perform aa026-Apply-Setting.
023300       aa025-Exit.  exit.
023400*
023500       aa026-Apply-Setting.
023600          evaluate ATS-Key
023700              when "standard_start_time"
023800                   move ATS-Value(1:5) to WS-Std-Start-Time
023900              when "standard_end_time"
024000                   move ATS-Value(1:5) to WS-Std-End-Time
024100              when "standard_break_start"
024200                   move ATS-Value(1:5) to WS-Std-Brk-Start-Time
024300              when "standard_break_end"
024400                   move ATS-Value(1:5) to WS-Std-Brk-End-Time
024500              when "max_break_duration"
024600                   move ATS-Value(1:3) to WS-Max-Brk-Duration
024700              when "half_day_time"
024800                   move ATS-Value(1:5) to WS-Half-Day-Time
024900              when other
025000                   continue
025100          end-evaluate.
025200       aa026-Exit.  exit.
025300*
025400       aa030-Read-Filter-Card      section.
025500*************************************
025600*
025700          move     spaces to Sysin-Record.
025800          if       Sysin-Status = "35"
025900                   go to aa030-Exit.
026000          read     Sysin-File
026100              at end continue
026200              not at end continue.
026300          close    Sysin-File.
026400          if       WF-Month not = spaces and WF-Year not = spaces
026500                   move "Y" to Ws-Month-Filter-Sw.
026600*
026700       aa030-Exit.  exit section.
026800*
026900       aa100-Sort-Input            section.
027000*************************************
027100*  Feeds the sort work file from the master, filter applied here
027200*  so
027300*  the sort itself only ever sees wanted rows.
027400*
027500          move     low-values to ATM-Emp-No ATM-Att-Date.
027600          start    AT-Master-File key is greater than ATM-Emp-No
027700              invalid key move "10" to AT-Master-Status.
027800*
027900          perform  aa105-Feed-One thru aa105-Exit
028000             until AT-Master-Status = "10".
028100*
028200       aa100-Exit.  exit section.
028300*
028400       aa105-Feed-One.
028500          read     AT-Master-File next record
028600              at end move "10" to AT-Master-Status
028700              not at end perform aa106-Test-And-Release.
028800       aa105-Exit.  exit.
028900*
029000       aa106-Test-And-Release.
029100          if       Ws-Month-Filter
029200             and  (ATM-Att-Month not = WF-Month or
029300                   ATM-Att-Year  not = WF-Year)
029400                   go to aa106-Exit.
029500          move     ATM-Att-Date       to WSR-Att-Date.
029600          move     ATM-Emp-Name       to WSR-Emp-Name.
029700          move     ATM-Emp-No         to WSR-Emp-No.
029800          move     ATM-Punch-In       to WSR-Punch-In.
029900          move     ATM-Punch-Out      to WSR-Punch-Out.
030000          move     ATM-Break-Start    to WSR-Break-Start.
030100          move     ATM-Break-End      to WSR-Break-End.
030200          release  Ws-Sort-Record.
030300       aa106-Exit.  exit.
030400*
030500       aa200-Sort-Output           section.
030600*************************************
030700*
030800          open     output Print-File.
030900          move     zero to Ws-Recs-Printed.
031000          perform  aa210-Heading-Lines.
031100*
031200          perform  aa220-Return-One thru aa220-Exit
031300             until Ws-Sort-Status = "10".
031400*
031500          close    Print-File.
031600*
031700       aa200-Exit.  exit section.
031800*
031900       aa210-Heading-Lines.
032000          move     spaces to Print-Record.
032100          string   "ATREPT" delimited by size
032200                   "   ATTENDANCE EXPORT REPORT" delimited by size
032300             into  Print-Record.
032400          write    Print-Record.
032500          move     spaces to Print-Record.
032600          string   "Emp No     Name                          "
032700                   delimited by size
032800                   "Date       In/Out          Hours   "
032900                   delimited by size
033000                   "Brk-St/End  BrkDur Late Ovr OffW Early Status"
033100                   delimited by size
033200             into  Print-Record.
033300          write    Print-Record.
033400*
033500       aa220-Return-One.
033600          move     "00" to Ws-Sort-Status.
033700          return   Ws-Sort-File
033800              at end move "10" to Ws-Sort-Status.
033900          if       Ws-Sort-Status not = "10"
034000                   perform aa300-Print-Detail.
034100       aa220-Exit.  exit.
034200*
034300       aa300-Print-Detail          section.
034400*************************************
034500*
034600          move     1                  to Ws-Atr-Function.
034700          move     WSR-Punch-In       to Ws-Atr-Punch-In.
034800          move     WSR-Punch-Out      to Ws-Atr-Punch-Out.
034900          move     WSR-Break-Start    to Ws-Atr-Break-Start.
035000          move     WSR-Break-End      to Ws-Atr-Break-End.
035100          call  "atrules" using Ws-Atr-Linkage, Ws-At-Rule-Params.
035200*
035300          move     2                  to Ws-Atr-Function.
035400          call  "atrules" using Ws-Atr-Linkage, Ws-At-Rule-Params.
035500*
035600          move     spaces to Print-Record.
035700          move     WSR-Emp-No         to Print-Record(1:10).
035800          move     WSR-Emp-Name       to Print-Record(12:30).
035900          move     WSR-Att-Date       to Print-Record(43:10).
036000          move     WSR-Punch-In       to Print-Record(54:8).
036100          move     "/"                to Print-Record(62:1).
036200          move     WSR-Punch-Out      to Print-Record(63:8).
036300          move     Ws-Atr-Hours-Text  to Print-Record(72:10).
036400          move     WSR-Break-Start    to Print-Record(83:8).
036500          move     "/"                to Print-Record(91:1).
036600          move     WSR-Break-End      to Print-Record(92:8).
036700          move     Ws-Atr-Break-Dur   to Print-Record(101:8).
036800          move     Ws-Yesno-Tab(Ws-Atr-Is-Late + 1)
036900                                      to Print-Record(110:3).
037000          move     Ws-Yesno-Tab(Ws-Atr-Brk-Exceeded + 1)
037100                                      to Print-Record(113:3).
037200          move     Ws-Yesno-Tab(Ws-Atr-Brk-Window + 1)
037300                                      to Print-Record(116:3).
037400          move     Ws-Yesno-Tab(Ws-Atr-Early-Dep + 1)
037500                                      to Print-Record(119:3).
037600          move     Ws-Atr-Status      to Print-Record(122:10).
037700*
037800          write    Print-Record.
037900          add      1 to Ws-Recs-Printed.
038000*
038100       aa300-Exit.  exit section.
038200*
038300       aa900-Report-Totals         section.
038400*************************************
038500*
038600          display  "ATREPT - RECORDS PRINTED  " Ws-Recs-Printed
038700             upon console.
038800*
038900       aa900-Exit.  exit section.
039000*

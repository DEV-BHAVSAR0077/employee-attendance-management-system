000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance       *
000400*      Input (Punch Clock) File           *
000500*     Sequential file, read order only    *
000600*******************************************
000700*  File size 84 bytes.
000800*
000900* 04/01/26 vbc - Created.
001000* 19/01/26 vbc - Padded to 84 to match TS export width.
001100* 19/01/26 vbc - Added trailing filler for growth.
001200*
001300       01  AT-Input-Record.
001400         03  ATI-Emp-No             pic x(10).
001500         03  ATI-Emp-Name           pic x(30).
001600*                                    yyyy-mm-dd
001700         03  ATI-Att-Date           pic x(10).
001800*                                    hh:mm[:ss], spaces = missing
001900         03  ATI-Punch-In           pic x(8).
002000*                                    ditto - missing = no clock
002100*                                    out
002200         03  ATI-Punch-Out          pic x(8).
002300*                                    ditto - missing = no break
002400*                                    taken
002500         03  ATI-Break-Start        pic x(8).
002600*                                    ditto
002700         03  ATI-Break-End          pic x(8).
002800         03  filler                 pic x(2).
002900*

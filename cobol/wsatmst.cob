000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance       *
000400*        Master (Derived) File            *
000500*     Uses ATM-Emp-No + ATM-Att-Date      *
000600*                     as unique key *
000700*******************************************
000800*  File size 120 bytes.
000900*
001000* 05/01/26 vbc - Created.
001100* 14/01/26 vbc - Added Att-Date-Brk redefine, requested by atrept.
001200* 21/01/26 vbc - Packed Working-Hours & Break-Duration to comp-3,
001300* 21/01/26 vbc - matching shop practice for rate/units fields.
001400* 02/02/26 vbc - Added Flags-Alpha redefine for atsummry
001500*                        dump/trace.
001600*
001700       01  AT-Master-Record.
001800         03  ATM-Emp-No             pic x(10).
001900         03  ATM-Att-Date           pic x(10).
002000*                                    Broken out for reports
002100*                                    needing ccyy / mm / dd pieces
002200*                                    separately.
002300         03  ATM-Att-Date-Brk redefines ATM-Att-Date.
002400             05  ATM-Date-CCYY      pic x(4).
002500             05  filler             pic x.
002600             05  ATM-Date-MM        pic xx.
002700             05  filler             pic x.
002800             05  ATM-Date-DD        pic xx.
002900         03  ATM-Emp-Name           pic x(30).
003000         03  ATM-Punch-In           pic x(8).
003100         03  ATM-Punch-Out          pic x(8).
003200*                                    2 dp, may be null - see
003300*                                    Hours-Null
003400         03  ATM-Working-Hours      pic s9(3)v99  comp-3.
003500*                                    Y = Working-Hours has no
003600*                                    value
003700         03  ATM-Work-Hours-Null    pic x.
003800*                                    Present/Absent/Incomplete/
003900*                                    Half Day/Late
004000         03  ATM-Status             pic x(10).
004100         03  ATM-Att-Month          pic 9(2).
004200         03  ATM-Att-Year           pic 9(4).
004300         03  ATM-Break-Start        pic x(8).
004400         03  ATM-Break-End          pic x(8).
004500*                                    Minutes, 2 dp, may be
004600*                                    negative
004700         03  ATM-Break-Duration     pic s9(4)v99  comp-3.
004800         03  ATM-Flag-Bytes.
004900             05  ATM-Is-Late            pic 9.
005000             05  ATM-Break-Exceeded     pic 9.
005100             05  ATM-Break-Out-Window   pic 9.
005200             05  ATM-Early-Departure    pic 9.
005300*                                    quick 4-char dump of the
005400*                                    flags
005500         03  ATM-Flags-Alpha redefines ATM-Flag-Bytes
005600                                    pic x(4).
005700         03  filler                 pic x(10).
005800*

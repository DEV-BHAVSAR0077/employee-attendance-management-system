000100*******************************************
000200*                                          *
000300*  Record Definition For Employee         *
000400*           Master File                   *
000500*     Uses ATE-Emp-No as key              *
000600*******************************************
000700*  File size 45 bytes.
000800*
000900* 04/01/26 vbc - Created.
001000* 12/01/26 vbc - Emp-Active kept numeric 1/0, matches the
001100*                        flag-byte convention already used on
001200*                        Attendance-Master, not Y/N.
001300*
001400       01  AT-Employee-Record.
001500         03  ATE-Emp-No             pic x(10).
001600         03  ATE-Emp-Name           pic x(30).
001700*                                    1 = active, set on 1st
001800*                                    sighting.
001900         03  ATE-Is-Active          pic 9.
002000         03  filler                 pic x(4).
002100*

000100*****************************************************************
000200*                                                               *
000300*           Attendance Summary Report Builder                   *
000400*                                                               *
000500*****************************************************************
000600*
000700       identification          division.
000800*==============================
000900*
001000       program-id.         atsummry.
001100*
001200       author.               V B Coen FBCS, FIDM, FIDPM.
001300*                         For Applewood Computers.
001400*
001500       installation.  Applewood Computers, Hatfield, Herts.
001600*
001700       date-written.          14/06/1987.
001800*
001900       date-compiled.
002000*
002100       security.  Copyright (C) 1987-2026, Vincent Bryan Coen.
002200*                         Distributed under the GNU General Public
002300*                         License. See the file COPYING for
002400*                         details.
002500*
002600*    Remarks.  Three-part summary for Personnel - overall
002700*                         head-count block, then a per-employee
002800*                         table (worst absentees first, top 20),
002900*                         then a daily-trend table (most recent
003000*                         day first, top 30). Optional date range
003100*                         filter card, as Atstats/Atrept.
003200*
003300*                         Blocks are three different shapes so
003400*                         this is plain Write-built, not one RD -
003500*                         Report Writer wants one control-break
003600*                         shape and we have three unrelated ones
003700*                         on one run.
003800*
003900*                         Table sizes below are this year's
004000*                         headcount plus room to grow - lift
004100*                         Ws-Emp-Stats / Ws-Date-Stats occurs
004200*                         clauses if Personnel take on a lot more
004300*                         staff or run over more than about 13
004400*                         months of history in one go.
004500*
004600*    Called modules.     None.
004700*
004800*    Files used.         Atmst - in, attendance master. Atsumrpt -
004900*                        out, print file, 132 cols.
005000*
005100* Changes:
005200* 14/06/87 vbc - 1.0.00 Created - year-end summary card job, one
005300*                        block only (overall totals).
005400* 07/04/91 vbc - 1.0.01 Per-employee block added, no sort limit
005500*                        yet - printed everybody, got very long.
005600* 19/11/98 mds - 1.0.02 Y2K - date range filter card widened to
005700*                        4-digit years.
005800* 19/01/26 vbc - 1.1.00 Att-2294 Rebuilt for the new Attendance
005900*                        suite - daily-trend block added, per-
006000*                        employee block now capped top 20 worst.
006100* 12/02/26 vbc - 1.1.01 Att-2325 Leave column added to overall
006200*                        block - always zero for now, rule engine
006300*                        has no Leave status yet, Personnel want
006400*                        the column left in for when it does.
006500* 10/08/26 vbc - 1.1.02 Att-2341 Per-employee block now carries
006600*                        total/present days, attendance rate &
006700*                        first/ last date worked - old
006800*                        three-column layout wasn't enough for
006900*                        Personnel to see an employee's whole
007000*                        history at a glance. Daily- trend block
007100*                        gained attendance rate & average hours
007200*                        per day. Overall block's Rate % no longer
007300*                        clobbers Avg Hours - separate field.
007400* 10/08/26 vbc - 1.1.03 Att-2344 Employee Summary line was id
007500*                        only - Personnel had to look each id up
007600*                        by hand. Name now carried in the emp
007700*                        table and printed alongside the id.
007800* 12/08/26 vbc - 1.1.04 Att-2321 Dropped the Class/Top-Of-Form
007900*                        Special-Names - carried over from the old
008000*                        maps set-up but never actually used here.
008100*
008200*****************************************************************
008300*
008400       environment             division.
008500*===============================
008600*
008700       input-output            section.
008800       file-control.
008900*
009000          select AT-Master-File
009100              assign to "ATMST"
009200              organization is indexed
009300              access mode is dynamic
009400              record key is ATM-Emp-No ATM-Att-Date
009500              file status is AT-Master-Status.
009600*
009700          select Sysin-File
009800              assign to "SYSIN"
009900              organization is line sequential
010000              file status is Sysin-Status.
010100*
010200          select Print-File
010300              assign to "ATSUMRPT"
010400              organization is line sequential
010500              file status is Print-Status.
010600*
010700       data                    division.
010800*===============================
010900*
011000       file                    section.
011100*
011200       fd  AT-Master-File.
011300          copy "wsatmst.cob".
011400       fd  Sysin-File.
011500       01  Sysin-Record          pic x(80).
011600       01  Ws-Filter-Card redefines Sysin-Record.
011700          03  WF-Date-From        pic x(10).
011800          03  WF-Date-To          pic x(10).
011900          03  filler              pic x(60).
012000*
012100       fd  Print-File.
012200       01  Print-Record             pic x(132).
012300*
012400       working-storage         section.
012500*-------------------------------
012600*
012700       77  Prog-Name           pic x(17) value "ATSUMMRY(1.1.04)".
012800*
012900       01  Ws-File-Status.
013000          03  AT-Master-Status    pic xx.
013100          03  Sysin-Status        pic xx.
013200          03  Print-Status        pic xx.
013300          03  filler              pic x(4).
013400*
013500       01  Ws-Switches.
013600          03  Ws-From-Filter-Sw   pic x  value "N".
013700              88  Ws-From-Filter          value "Y".
013800          03  Ws-To-Filter-Sw     pic x  value "N".
013900              88  Ws-To-Filter            value "Y".
014000          03  Ws-Found-Sw         pic x  value "N".
014100              88  Ws-Found                value "Y".
014200          03  filler              pic x(4).
014300*
014400       01  Ws-Overall-Counters.
014500          03  Ws-Total-Recs       pic 9(6)  comp.
014600          03  Ws-Present-Recs     pic 9(6)  comp.
014700          03  Ws-Absent-Recs      pic 9(6)  comp.
014800          03  Ws-Leave-Recs       pic 9(6)  comp  value zero.
014900          03  Ws-Hours-Recs       pic 9(6)  comp.
015000          03  filler              pic x(4).
015100*
015200       01  Ws-Overall-Amounts.
015300          03  Ws-Hours-Sum        pic s9(7)v99  comp-3.
015400          03  Ws-Avg-Hours        pic s9(3)v99  comp-3.
015500          03  Ws-Min-Hours     pic s9(3)v99 comp-3 value 999.99.
015600          03  Ws-Max-Hours     pic s9(3)v99 comp-3 value zero.
015700          03  Ws-Overall-Rate     pic s9(3)v99  comp-3.
015800          03  filler              pic x(4).
015900*
016000       01  Ws-Emp-Table.
016100          03  Ws-Emp-Stats occurs 500
016200                   indexed by Ws-ES-Ix, Ws-ES-Jx.
016300              05  Ws-ES-Emp-No     pic x(10).
016400              05  Ws-ES-Emp-Name   pic x(30).
016500              05  Ws-ES-Total      pic 9(4)      comp.
016600              05  Ws-ES-Present    pic 9(4)      comp.
016700              05  Ws-ES-Absent     pic 9(4)      comp.
016800              05  Ws-ES-Hrs-Sum    pic s9(7)v99  comp-3.
016900              05  Ws-ES-Hrs-Count  pic 9(4)      comp.
017000              05  Ws-ES-Avg-Hrs    pic s9(3)v99  comp-3.
017100              05  Ws-ES-Att-Rate   pic s9(3)v99  comp-3.
017200              05  Ws-ES-First-Date pic x(10).
017300              05  Ws-ES-Last-Date  pic x(10).
017400          03  Ws-Emp-Count        pic 9(4)  comp.
017500*
017600       01  Ws-Emp-Amount-Display redefines Ws-Emp-Table
017700                                  pic x(39502).
017800*
017900       01  Ws-Date-Table.
018000          03  Ws-Date-Stats occurs 400
018100                   indexed by Ws-DS-Ix, Ws-DS-Jx.
018200              05  Ws-DS-Date       pic x(10).
018300              05  Ws-DS-Total      pic 9(4)      comp.
018400              05  Ws-DS-Present    pic 9(4)      comp.
018500              05  Ws-DS-Absent     pic 9(4)      comp.
018600              05  Ws-DS-Hrs-Sum    pic s9(7)v99  comp-3.
018700              05  Ws-DS-Hrs-Count  pic 9(4)      comp.
018800              05  Ws-DS-Avg-Hrs    pic s9(3)v99  comp-3.
018900              05  Ws-DS-Att-Rate   pic s9(3)v99  comp-3.
019000          03  Ws-Date-Count       pic 9(4)  comp.
019100*
019200       01  Ws-Date-Amount-Display redefines Ws-Date-Table
019300                                  pic x(11602).
019400*
019500       01  Ws-Swap-Emp.
019600          03  Ws-Swap-Emp-No       pic x(10).
019700          03  Ws-Swap-Emp-Name     pic x(30).
019800          03  Ws-Swap-Total        pic 9(4)      comp.
019900          03  Ws-Swap-Present      pic 9(4)      comp.
020000          03  Ws-Swap-Absent       pic 9(4)      comp.
020100          03  Ws-Swap-Hrs-Sum      pic s9(7)v99  comp-3.
020200          03  Ws-Swap-Hrs-Count    pic 9(4)      comp.
020300          03  Ws-Swap-Avg-Hrs      pic s9(3)v99  comp-3.
020400          03  Ws-Swap-Att-Rate     pic s9(3)v99  comp-3.
020500          03  Ws-Swap-First-Date   pic x(10).
020600          03  Ws-Swap-Last-Date    pic x(10).
020700          03  filler               pic x(4).
020800*
020900       01  Ws-Swap-Date.
021000          03  Ws-Swap-Dt           pic x(10).
021100          03  Ws-Swap-Dt-Total     pic 9(4)      comp.
021200          03  Ws-Swap-Dt-Present   pic 9(4)      comp.
021300          03  Ws-Swap-Dt-Absent    pic 9(4)      comp.
021400          03  Ws-Swap-Dt-Hrs-Sum   pic s9(7)v99  comp-3.
021500          03  Ws-Swap-Dt-Hrs-Count pic 9(4)      comp.
021600          03  Ws-Swap-Dt-Avg-Hrs   pic s9(3)v99  comp-3.
021700          03  Ws-Swap-Dt-Att-Rate  pic s9(3)v99  comp-3.
021800          03  filler               pic x(4).
021900*
022000       01  Ws-Print-Count         pic 9(3)  comp.
022100*
022200       procedure division.
022300*=====================
022400*
022500       aa000-Main                  section.
022600*************************************
022700*
022800          perform  aa010-Open-Files.
022900          perform  aa020-Read-Filter-Card.
023000          perform  aa050-Scan-Master.
023100          perform  aa060-Sort-Employees.
023200          perform  aa070-Sort-Dates.
023300          open     output Print-File.
023400          perform  aa100-Overall-Block.
023500          perform  aa200-Employee-Block.
023600          perform  aa300-Trend-Block.
023700          close    Print-File.
023800          close    AT-Master-File.
023900          goback.
024000*
024100       aa000-Exit.  exit section.
024200*
024300       aa010-Open-Files            section.
024400*************************************
024500*
024600          open     input  AT-Master-File.
024700          if       AT-Master-Status not = "00"
024800                   display "ATSUMMRY - ATMST OPEN STATUS "
024900                            AT-Master-Status upon console
025000                   goback returning 16.
025100          open     input  Sysin-File.
025200*
025300       aa010-Exit.  exit section.
025400*
025500       aa020-Read-Filter-Card      section.
025600*************************************
025700*
025800          move     spaces to Sysin-Record.
025900          if       Sysin-Status = "35"
026000                   go to aa020-Exit.
026100          read     Sysin-File
026200              at end continue
026300              not at end continue.
026400          close    Sysin-File.
026500          if       WF-Date-From not = spaces
026600                   move "Y" to Ws-From-Filter-Sw.
026700          if       WF-Date-To not = spaces
026800                   move "Y" to Ws-To-Filter-Sw.
026900*
027000       aa020-Exit.  exit section.
027100*
027200       aa050-Scan-Master           section.
027300*************************************
027400*
027500          move     zero to Ws-Emp-Count Ws-Date-Count.
027600          move     low-values to ATM-Emp-No ATM-Att-Date.
027700          start    AT-Master-File key is greater than ATM-Emp-No
027800              invalid key move "10" to AT-Master-Status.
027900*
028000          perform  aa055-Scan-One thru aa055-Exit
028100             until AT-Master-Status = "10".
028200*
028300          if       Ws-Hours-Recs > 0
028400                   compute Ws-Avg-Hours rounded =
028500-                         Ws-Hours-Sum / Ws-Hours-Recs
028600          else
028700                   move zero to Ws-Avg-Hours.
028800          if       Ws-Hours-Recs = 0
028900                   move zero to Ws-Min-Hours Ws-Max-Hours.
029000*
029100       aa050-Exit.  exit section.
029200*
029300       aa055-Scan-One.
029400          read     AT-Master-File next record
029500              at end move "10" to AT-Master-Status
029600              not at end perform aa056-Test-And-Tally.
029700       aa055-Exit.  exit.
029800*
029900       aa056-Test-And-Tally.
030000          if       Ws-From-Filter and ATM-Att-Date < WF-Date-From
030100                   go to aa056-Exit.
030200          if       Ws-To-Filter   and ATM-Att-Date > WF-Date-To
030300                   go to aa056-Exit.
030400*
030500          add      1 to Ws-Total-Recs.
030600          if       ATM-Status = "Present"
030700                   add 1 to Ws-Present-Recs.
030800          if       ATM-Status = "Absent"
030900                   add 1 to Ws-Absent-Recs.
031000          if       ATM-Work-Hours-Null = "N"
031100                   add 1 to Ws-Hours-Recs
031200                   add ATM-Working-Hours to Ws-Hours-Sum
031300                   if ATM-Working-Hours < Ws-Min-Hours
031400                      move ATM-Working-Hours to Ws-Min-Hours
031500                   end-if
031600                   if ATM-Working-Hours > Ws-Max-Hours
031700                      move ATM-Working-Hours to Ws-Max-Hours
031800                   end-if.
031900*
032000          perform  aa057-Update-Emp-Stats.
032100          perform  aa058-Update-Date-Stats.
032200       aa056-Exit.  exit.
032300*
032400       aa057-Update-Emp-Stats.
032500*  Master is read in Emp-No then Att-Date order (composite
032600*  key), so the row's first record is the employee's earliest
032700*  date and every later record for the same employee is a
032800*  later date - Last-Date is simply the date on the current
032900*  record, no separate max needed.
033000*
033100          move     "N" to Ws-Found-Sw.
033200          if       Ws-Emp-Count > 0
033300             set   Ws-ES-Ix to 1
033400             search Ws-Emp-Stats varying Ws-ES-Ix
033500                 at end continue
033600                 when Ws-ES-Emp-No(Ws-ES-Ix) = ATM-Emp-No
033700                      move "Y" to Ws-Found-Sw
033800             end-search.
033900          if       not Ws-Found and Ws-Emp-Count < 500
034000                   add 1 to Ws-Emp-Count
034100                   set Ws-ES-Ix to Ws-Emp-Count
034200                   move ATM-Emp-No   to Ws-ES-Emp-No(Ws-ES-Ix)
034300                   move ATM-Emp-Name to Ws-ES-Emp-Name(Ws-ES-Ix)
034400                   move ATM-Att-Date to Ws-ES-First-Date(Ws-ES-Ix)
034500                   move zero to Ws-ES-Total(Ws-ES-Ix)
034600                                Ws-ES-Present(Ws-ES-Ix)
034700                                Ws-ES-Absent(Ws-ES-Ix)
034800                                Ws-ES-Hrs-Sum(Ws-ES-Ix)
034900                                Ws-ES-Hrs-Count(Ws-ES-Ix).
035000          if       Ws-Found or Ws-Emp-Count < 500
035100                   add 1 to Ws-ES-Total(Ws-ES-Ix)
035200                   move ATM-Att-Date to Ws-ES-Last-Date(Ws-ES-Ix)
035300                   if ATM-Status = "Present"
035400                      add 1 to Ws-ES-Present(Ws-ES-Ix)
035500                   end-if
035600                   if ATM-Status = "Absent"
035700                      add 1 to Ws-ES-Absent(Ws-ES-Ix)
035800                   end-if
035900                   if ATM-Work-Hours-Null = "N"
036000                      add 1 to Ws-ES-Hrs-Count(Ws-ES-Ix)
036100                      add ATM-Working-Hours
036200                        to Ws-ES-Hrs-Sum(Ws-ES-Ix)
036300                   end-if.
036400*
036500       aa058-Update-Date-Stats.
036600          move     "N" to Ws-Found-Sw.
036700          if       Ws-Date-Count > 0
036800             set   Ws-DS-Ix to 1
036900             search Ws-Date-Stats varying Ws-DS-Ix
037000                 at end continue
037100                 when Ws-DS-Date(Ws-DS-Ix) = ATM-Att-Date
037200                      move "Y" to Ws-Found-Sw
037300             end-search.
037400          if       not Ws-Found and Ws-Date-Count < 400
037500                   add 1 to Ws-Date-Count
037600                   set Ws-DS-Ix to Ws-Date-Count
037700                   move ATM-Att-Date to Ws-DS-Date(Ws-DS-Ix)
037800                   move zero to Ws-DS-Total(Ws-DS-Ix)
037900                                Ws-DS-Present(Ws-DS-Ix)
038000                                Ws-DS-Absent(Ws-DS-Ix)
038100                                Ws-DS-Hrs-Sum(Ws-DS-Ix)
038200                                Ws-DS-Hrs-Count(Ws-DS-Ix).
038300          if       Ws-Found or Ws-Date-Count < 400
038400                   add 1 to Ws-DS-Total(Ws-DS-Ix)
038500                   if ATM-Status = "Present"
038600                      add 1 to Ws-DS-Present(Ws-DS-Ix)
038700                   end-if
038800                   if ATM-Status = "Absent"
038900                      add 1 to Ws-DS-Absent(Ws-DS-Ix)
039000                   end-if
039100                   if ATM-Work-Hours-Null = "N"
039200                      add 1 to Ws-DS-Hrs-Count(Ws-DS-Ix)
039300                      add ATM-Working-Hours
039400                        to Ws-DS-Hrs-Sum(Ws-DS-Ix)
039500                   end-if.
039600*
039700       aa060-Sort-Employees        section.
039800*************************************
039900*  Selection sort - absent-days descending, avg-hours ascending
040000*  breaks the tie. Table is at most 500 rows so a simple sort is
040100*  plenty fast enough for an overnight run.
040200*
040300          if       Ws-Emp-Count = 0
040400                   go to aa060-Exit.
040500*
040600          perform  aa061-Calc-Avg-One
040700             varying Ws-ES-Ix from 1 by 1
040800              until  Ws-ES-Ix > Ws-Emp-Count.
040900*
041000          perform  aa062-Compare-Emp-Pair
041100             varying Ws-ES-Ix from 1 by 1
041200              until   Ws-ES-Ix not < Ws-Emp-Count
041300             after   Ws-ES-Jx from Ws-ES-Ix + 1 by 1
041400              until   Ws-ES-Jx > Ws-Emp-Count.
041500*
041600       aa060-Exit.  exit section.
041700*
041800       aa061-Calc-Avg-One.
041900          if       Ws-ES-Hrs-Count(Ws-ES-Ix) > 0
042000                   compute Ws-ES-Avg-Hrs(Ws-ES-Ix) rounded =
042100-                        Ws-ES-Hrs-Sum(Ws-ES-Ix) /
042200-                        Ws-ES-Hrs-Count(Ws-ES-Ix)
042300          else
042400                   move zero to Ws-ES-Avg-Hrs(Ws-ES-Ix).
042500          if       Ws-ES-Total(Ws-ES-Ix) > 0
042600                   compute Ws-ES-Att-Rate(Ws-ES-Ix) rounded =
042700-                        Ws-ES-Present(Ws-ES-Ix) /
042800-                        Ws-ES-Total(Ws-ES-Ix) * 100
042900          else
043000                   move zero to Ws-ES-Att-Rate(Ws-ES-Ix).
043100       aa061-Exit.  exit.
043200*
043300       aa062-Compare-Emp-Pair.
043400          if  Ws-ES-Absent(Ws-ES-Jx) > Ws-ES-Absent(Ws-ES-Ix) or
043500-                   (Ws-ES-Absent(Ws-ES-Jx) =
043600-                    Ws-ES-Absent(Ws-ES-Ix) and
043700-                    Ws-ES-Avg-Hrs(Ws-ES-Jx) <
043800-                    Ws-ES-Avg-Hrs(Ws-ES-Ix))
043900                   perform aa065-Swap-Emp-Rows.
044000       aa062-Exit.  exit.
044100*
044200       aa065-Swap-Emp-Rows.
044300          move     Ws-Emp-Stats(Ws-ES-Ix)  to Ws-Swap-Emp.
044400          move  Ws-Emp-Stats(Ws-ES-Jx)  to Ws-Emp-Stats(Ws-ES-Ix).
044500          move  Ws-Swap-Emp  to Ws-Emp-Stats(Ws-ES-Jx).
044600*
044700       aa070-Sort-Dates            section.
044800*************************************
044900*  Selection sort - date descending, most recent trading day
045000*  first.
045100*
045200          if       Ws-Date-Count = 0
045300                   go to aa070-Exit.
045400*
045500          perform  aa071-Calc-Avg-One-Date
045600             varying Ws-DS-Ix from 1 by 1
045700              until  Ws-DS-Ix > Ws-Date-Count.
045800*
045900          perform  aa072-Compare-Date-Pair
046000             varying Ws-DS-Ix from 1 by 1
046100              until   Ws-DS-Ix not < Ws-Date-Count
046200             after   Ws-DS-Jx from Ws-DS-Ix + 1 by 1
046300              until   Ws-DS-Jx > Ws-Date-Count.
046400*
046500       aa070-Exit.  exit section.
046600*
046700       aa071-Calc-Avg-One-Date.
046800          if       Ws-DS-Hrs-Count(Ws-DS-Ix) > 0
046900                   compute Ws-DS-Avg-Hrs(Ws-DS-Ix) rounded =
047000-                        Ws-DS-Hrs-Sum(Ws-DS-Ix) /
047100-                        Ws-DS-Hrs-Count(Ws-DS-Ix)
047200          else
047300                   move zero to Ws-DS-Avg-Hrs(Ws-DS-Ix).
047400          if       Ws-DS-Total(Ws-DS-Ix) > 0
047500                   compute Ws-DS-Att-Rate(Ws-DS-Ix) rounded =
047600-                        Ws-DS-Present(Ws-DS-Ix) /
047700-                        Ws-DS-Total(Ws-DS-Ix) * 100
047800          else
047900                   move zero to Ws-DS-Att-Rate(Ws-DS-Ix).
048000       aa071-Exit.  exit.
048100*
048200       aa072-Compare-Date-Pair.
048300          if       Ws-DS-Date(Ws-DS-Jx) > Ws-DS-Date(Ws-DS-Ix)
048400                   perform aa075-Swap-Date-Rows.
048500       aa072-Exit.  exit.
048600*
048700       aa075-Swap-Date-Rows.
048800          move     Ws-Date-Stats(Ws-DS-Ix)  to Ws-Swap-Date.
048900          move Ws-Date-Stats(Ws-DS-Jx) to Ws-Date-Stats(Ws-DS-Ix).
049000          move  Ws-Swap-Date  to Ws-Date-Stats(Ws-DS-Jx).
049100*
049200       aa100-Overall-Block         section.
049300*************************************
049400*
049500          move     spaces to Print-Record.
049600          move     "OVERALL"           to Print-Record(1:20).
049700          write    Print-Record.
049800          move     spaces to Print-Record.
049900          string   "Total  " delimited by size
050000                   Ws-Total-Recs delimited by size
050100             into  Print-Record.
050200          write    Print-Record.
050300          move     spaces to Print-Record.
050400          string   "Present" delimited by size
050500                   Ws-Present-Recs delimited by size
050600             into  Print-Record.
050700          write    Print-Record.
050800          move     spaces to Print-Record.
050900          string   "Absent " delimited by size
051000                   Ws-Absent-Recs delimited by size
051100             into  Print-Record.
051200          write    Print-Record.
051300          move     spaces to Print-Record.
051400          string   "Leave  " delimited by size
051500                   Ws-Leave-Recs delimited by size
051600             into  Print-Record.
051700          write    Print-Record.
051800          move     spaces to Print-Record.
051900          move     "Employees   "     to Print-Record(1:12).
052000          move     Ws-Emp-Count       to Print-Record(13:4).
052100          write    Print-Record.
052200          if       Ws-Total-Recs > 0
052300                   compute Ws-Overall-Rate rounded =
052400-                         Ws-Present-Recs / Ws-Total-Recs * 100
052500          else
052600                   move zero to Ws-Overall-Rate.
052700          move     spaces to Print-Record.
052800          move     "Rate %      "     to Print-Record(1:12).
052900          move     Ws-Overall-Rate    to Print-Record(13:8).
053000          write    Print-Record.
053100          move     spaces to Print-Record.
053200          move     "Avg Hours   "     to Print-Record(1:12).
053300          move     Ws-Avg-Hours       to Print-Record(13:8).
053400          write    Print-Record.
053500          move     spaces to Print-Record.
053600          move     "Min Hours   "     to Print-Record(1:12).
053700          move     Ws-Min-Hours       to Print-Record(13:8).
053800          write    Print-Record.
053900          move     spaces to Print-Record.
054000          move     "Max Hours   "     to Print-Record(1:12).
054100          move     Ws-Max-Hours       to Print-Record(13:8).
054200          write    Print-Record.
054300*
054400       aa100-Exit.  exit section.
054500*
054600       aa200-Employee-Block        section.
054700*************************************
054800*  Worst 20 absentees, tie broken by lowest average hours.
054900*
055000          move     spaces to Print-Record.
055100          move     "EMPLOYEE SUMMARY"  to Print-Record(1:20).
055200          write    Print-Record.
055300          move     spaces to Print-Record.
055400          move     "Emp No     Name" to Print-Record(1:15).
055500          move     "Total Presnt Absent Rate % Avg-Hrs"
055600                                      to Print-Record(43:34).
055700          move     "First Date Last Date"
055800                                      to Print-Record(72:21).
055900          write    Print-Record.
056000*
056100          move     20 to Ws-Print-Count.
056200          if       Ws-Emp-Count < 20
056300                   move Ws-Emp-Count to Ws-Print-Count.
056400*
056500          perform  aa205-Print-One-Emp
056600             varying Ws-ES-Ix from 1 by 1
056700              until  Ws-ES-Ix > Ws-Print-Count.
056800*
056900       aa200-Exit.  exit section.
057000*
057100       aa205-Print-One-Emp.
057200          move     spaces to Print-Record.
057300          move  Ws-ES-Emp-No(Ws-ES-Ix)  to Print-Record(1:10).
057400          move  Ws-ES-Emp-Name(Ws-ES-Ix) to Print-Record(12:30).
057500          move  Ws-ES-Total(Ws-ES-Ix)  to Print-Record(43:4).
057600          move  Ws-ES-Present(Ws-ES-Ix)  to Print-Record(48:4).
057700          move  Ws-ES-Absent(Ws-ES-Ix)  to Print-Record(53:4).
057800          move  Ws-ES-Att-Rate(Ws-ES-Ix)  to Print-Record(58:6).
057900          move  Ws-ES-Avg-Hrs(Ws-ES-Ix)  to Print-Record(65:6).
058000          move  Ws-ES-First-Date(Ws-ES-Ix) to Print-Record(72:10).
058100          move  Ws-ES-Last-Date(Ws-ES-Ix)  to Print-Record(83:10).
058200          write    Print-Record.
058300       aa205-Exit.  exit.
058400*
058500       aa300-Trend-Block           section.
058600*************************************
058700*  Most recent 30 trading days.
058800*
058900          move     spaces to Print-Record.
059000          move     "DAILY TRENDS"      to Print-Record(1:20).
059100          write    Print-Record.
059200          move     spaces to Print-Record.
059300          move  "Date  Total  Present Absent Rate % Avg-Hrs"
059400                                      to Print-Record(1:46).
059500          write    Print-Record.
059600*
059700          move     30 to Ws-Print-Count.
059800          if       Ws-Date-Count < 30
059900                   move Ws-Date-Count to Ws-Print-Count.
060000*
060100          perform  aa305-Print-One-Date
060200             varying Ws-DS-Ix from 1 by 1
060300              until  Ws-DS-Ix > Ws-Print-Count.
060400*
060500       aa300-Exit.  exit section.
060600*
060700       aa305-Print-One-Date.
060800          move     spaces to Print-Record.
060900          move     Ws-DS-Date(Ws-DS-Ix)     to Print-Record(1:10).
061000          move     Ws-DS-Total(Ws-DS-Ix)    to Print-Record(12:6).
061100          move     Ws-DS-Present(Ws-DS-Ix)  to Print-Record(19:6).
061200          move     Ws-DS-Absent(Ws-DS-Ix)   to Print-Record(26:6).
061300          move     Ws-DS-Att-Rate(Ws-DS-Ix) to Print-Record(33:6).
061400          move     Ws-DS-Avg-Hrs(Ws-DS-Ix)  to Print-Record(40:6).
061500          write    Print-Record.
061600       aa305-Exit.  exit.
061700*
